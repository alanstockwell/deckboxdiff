000100*****************************************************************
000200*                                                               *
000300*   P R O G R A M   I D E N T I F I C A T I O N                 *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CARDFACE.
000800 AUTHOR.        R. ALDANA.
000900 INSTALLATION.  CARDVAULT DATA PROCESSING CENTER.
001000 DATE-WRITTEN.  11/20/1990.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*****************************************************************
001600*  DATE      BY   REQUEST    DESCRIPTION                       *
001700*  --------  ---  ---------  -------------------------------- *
001800*  11/20/90  RA   CV-0031    ORIGINAL INSTALLATION.  PULLED    *
001900*                            OUT OF CARDDIF1 AS A SEPARATELY   *
002000*                            CALLABLE UTILITY SO THE CATALOG   *
002100*                            DESK CAN RUN IT STANDALONE.       *
002200*  06/02/91  RA   CV-0034    TOKEN FALLBACK FOR THE MISSING    *
002300*                            CARD-TYPE PART ON A SPLIT WHOSE   *
002400*                            FIRST TYPE LINE ALREADY SAYS      *
002500*                            "TOKEN" - CATALOG DESK WAS        *
002600*                            MANUALLY ADDING IT EVERY RUN.     *
002700*  09/17/92  TFO  CV-0040    KAMIGAWA FLIP LIST ADDED - THOSE   *
002800*                            THREE EDITIONS PRINT FLIP CARDS   *
002900*                            INSTEAD OF THE USUAL FOLD-OVER    *
003000*                            TRANSFORM STOCK.                  *
003100*  01/08/99  DWH  Y2K-009    REVIEWED - NO DATE FIELDS IN THIS  *
003200*                            PROGRAM, NO CHANGE REQUIRED.       *
003300*  03/22/04  DWH  CV-0071    RAISED THE FACE TABLE FROM 4 TO 6  *
003400*                            ENTRIES FOR THE NEW SAGA-STYLE     *
003500*                            PRINTINGS.                         *
003600*****************************************************************
003700*  THIS PROGRAM IS A CALLABLE UTILITY, NOT A BATCH STEP - IT    *
003800*  HAS NO FILE SECTION AT ALL.  IT IS HANDED ONE CARD'S NAME,   *
003900*  CARD-TYPE, COST AND EDITION FIELDS AND RETURNS THE LIST OF   *
004000*  PRINTED FACES FOR THAT CARD.  A CARD IS MULTI-FACED WHEN ANY *
004100*  OF THE THREE FIELDS CARRIES A "//" SEPARATOR (DOUBLE-FACED,  *
004200*  SPLIT, FLIP OR TRANSFORM STOCK).  THE CATALOG DESK CALLS     *
004300*  THIS DIRECTLY FOR SPOT CHECKS; IT IS NOT WIRED INTO THE      *
004400*  NIGHTLY DIFF RUN.                                            *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-4381.
004900 OBJECT-COMPUTER.  IBM-4381.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300*****************************************************************
005400*  DATA DIVISION                                                *
005500*****************************************************************
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 77  NAME-PART-COUNT             PIC S9(4) COMP.
005900 77  TYPE-PART-COUNT             PIC S9(4) COMP.
006000 77  COST-PART-COUNT             PIC S9(4) COMP.
006100 77  FACE-BUILD-INDEX            PIC S9(4) COMP.
006200 77  TRIM-SCAN-INDEX             PIC S9(4) COMP.
006300 77  FACE-JOIN-POINTER           PIC S9(4) COMP.
006400 77  TOKEN-WORD-TALLY            PIC S9(4) COMP.
006500 77  EDITION-MATCH-SWITCH        PIC X(01) VALUE 'N'.
006600     88  EDITION-IS-FLIP-STYLE       VALUE 'Y'.
006700 77  PART-PRESENT-SWITCH         PIC X(01) VALUE 'N'.
006800     88  PART-IS-PRESENT             VALUE 'Y'.
006900 77  TYPE-TOKEN-FALLBACK-SWITCH  PIC X(01) VALUE 'N'.
007000     88  TYPE-TOKEN-FALLBACK-USED    VALUE 'Y'.
007100
007200*
007300*    GENERIC TRIM WORK AREA - LEADING SPACES ARE STRIPPED BY
007400*    SCANNING FOR THE FIRST NON-BLANK AND RE-MOVING THE FIELD
007500*    ONTO ITSELF FROM THAT POINT; TRAILING SPACES TAKE CARE OF
007600*    THEMSELVES BECAUSE AN ALPHANUMERIC MOVE BLANK-PADS.  THE
007700*    CHARACTER-TABLE VIEW BELOW IS KEPT FOR THE DIAGNOSTIC DUMP
007800*    THE CATALOG DESK RUNS WHEN A SPLIT LOOKS WRONG.
007900*    (REDEFINES 1)
008000*
008100 01  TRIM-WORK-AREA.
008200     05  TRIM-WORK-TEXT          PIC X(60).
008300     05  TRIM-WORK-CHARS REDEFINES TRIM-WORK-TEXT.
008400         10  TRIM-WORK-CHAR          PIC X OCCURS 60 TIMES.
008500
008600*
008700*    GENERIC "APPEND THIS PART IF PRESENT" WORK AREA - SHARED
008800*    BY THE NAME/COST/TYPE APPEND STEPS BELOW SINCE PARAGRAPHS
008900*    CANNOT BE PASSED ARGUMENTS DIRECTLY.
009000*
009100 01  PART-TEXT-WORK              PIC X(60).
009200
009300*
009400*    SPLIT RESULT TABLES.  A "//" IN THE SOURCE FIELD PRODUCES
009500*    UP TO SIX PARTS, WHICH IS MORE THAN THE CATALOG DESK HAS
009600*    EVER SEEN ON ONE CARD.
009700*
009800 01  NAME-SPLIT-AREA.
009900     05  NAME-PART-TABLE.
010000         10  NAME-PART OCCURS 6 TIMES   PIC X(60).
010100     05  NAME-PART-TABLE-ALL REDEFINES
010200             NAME-PART-TABLE         PIC X(360).
010300
010400*    (REDEFINES 2)
010500
010600 01  TYPE-SPLIT-AREA.
010700     05  TYPE-PART-TABLE.
010800         10  TYPE-PART OCCURS 6 TIMES   PIC X(60).
010900     05  FILLER                      PIC X(01).
011000
011100 01  COST-SPLIT-AREA.
011200     05  COST-PART-TABLE.
011300         10  COST-PART OCCURS 6 TIMES   PIC X(30).
011400     05  COST-PART-TABLE-ALL REDEFINES
011500             COST-PART-TABLE         PIC X(180).
011600
011700*    (REDEFINES 3)
011800
011900 LINKAGE SECTION.
012000 01  LK-NAME                     PIC X(60).
012100 01  LK-CARD-TYPE                PIC X(60).
012200 01  LK-COST                     PIC X(30).
012300 01  LK-EDITION                  PIC X(40).
012400 01  LK-FACE-RESULTS.
012500     05  LK-MULTI-FACED-SWITCH   PIC X(01).
012600         88  LK-IS-MULTI-FACED       VALUE 'Y'.
012700     05  LK-FACE-COUNT           PIC S9(4) COMP.
012800     05  LK-FACE-ENTRY OCCURS 6 TIMES.
012900         10  LK-FACE-TEXT            PIC X(90).
013000
013100*****************************************************************
013200*  PROCEDURE DIVISION                                           *
013300*****************************************************************
013400 PROCEDURE DIVISION USING LK-NAME, LK-CARD-TYPE, LK-COST,
013500         LK-EDITION, LK-FACE-RESULTS.
013600
013700 0000-MAIN-LOGIC.
013800     PERFORM 1000-INITIALIZE-RESULTS THRU 1000-EXIT.
013900     PERFORM 1100-SPLIT-NAME THRU 1100-EXIT.
014000     PERFORM 1200-SPLIT-CARD-TYPE THRU 1200-EXIT.
014100     PERFORM 1300-SPLIT-COST THRU 1300-EXIT.
014200     PERFORM 2000-DETERMINE-FACE-COUNT THRU 2000-EXIT.
014300     IF NAME-PART-COUNT > 1 OR TYPE-PART-COUNT > 1
014400             OR COST-PART-COUNT > 1
014500         MOVE 'Y' TO LK-MULTI-FACED-SWITCH
014600         PERFORM 3000-DETERMINE-EDITION-STYLE THRU 3000-EXIT
014700         PERFORM 3100-BUILD-FACE-LIST THRU 3100-EXIT
014800             VARYING FACE-BUILD-INDEX FROM 1 BY 1
014900             UNTIL FACE-BUILD-INDEX > LK-FACE-COUNT
015000     ELSE
015100         MOVE 'N' TO LK-MULTI-FACED-SWITCH
015200     END-IF.
015300     GOBACK.
015400
015500 1000-INITIALIZE-RESULTS.
015600     MOVE SPACES TO LK-FACE-RESULTS.
015700     MOVE 'N' TO LK-MULTI-FACED-SWITCH.
015800     MOVE ZERO TO LK-FACE-COUNT.
015900     MOVE SPACES TO NAME-PART-TABLE.
016000     MOVE SPACES TO TYPE-PART-TABLE.
016100     MOVE SPACES TO COST-PART-TABLE.
016200     MOVE ZERO TO NAME-PART-COUNT TYPE-PART-COUNT COST-PART-COUNT.
016300 1000-EXIT.
016400     EXIT.
016500
016600*
016700*    SPLIT NAME, CARD-TYPE AND COST ON "//", TRIM
016800*    EACH RESULTING PART.  TALLYING IN COUNTS HOW MANY PARTS
016900*    UNSTRING ACTUALLY PRODUCED, WHICH DOUBLES AS THE "IS THIS
017000*    FIELD SPLIT AT ALL" TEST (COUNT OF 1 MEANS NO "//" WAS
017100*    FOUND).
017200*
017300 1100-SPLIT-NAME.
017400     UNSTRING LK-NAME DELIMITED BY '//'
017500         INTO NAME-PART (1) NAME-PART (2) NAME-PART (3)
017600              NAME-PART (4) NAME-PART (5) NAME-PART (6)
017700         TALLYING IN NAME-PART-COUNT.
017800     PERFORM 1110-TRIM-ONE-NAME-PART THRU 1110-EXIT
017900         VARYING FACE-BUILD-INDEX FROM 1 BY 1
018000         UNTIL FACE-BUILD-INDEX > NAME-PART-COUNT.
018100 1100-EXIT.
018200     EXIT.
018300
018400 1110-TRIM-ONE-NAME-PART.
018500     MOVE NAME-PART (FACE-BUILD-INDEX) TO TRIM-WORK-TEXT.
018600     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.
018700     MOVE TRIM-WORK-TEXT TO NAME-PART (FACE-BUILD-INDEX).
018800 1110-EXIT.
018900     EXIT.
019000
019100 1200-SPLIT-CARD-TYPE.
019200     UNSTRING LK-CARD-TYPE DELIMITED BY '//'
019300         INTO TYPE-PART (1) TYPE-PART (2) TYPE-PART (3)
019400              TYPE-PART (4) TYPE-PART (5) TYPE-PART (6)
019500         TALLYING IN TYPE-PART-COUNT.
019600     PERFORM 1210-TRIM-ONE-TYPE-PART THRU 1210-EXIT
019700         VARYING FACE-BUILD-INDEX FROM 1 BY 1
019800         UNTIL FACE-BUILD-INDEX > TYPE-PART-COUNT.
019900 1200-EXIT.
020000     EXIT.
020100
020200 1210-TRIM-ONE-TYPE-PART.
020300     MOVE TYPE-PART (FACE-BUILD-INDEX) TO TRIM-WORK-TEXT.
020400     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.
020500     MOVE TRIM-WORK-TEXT TO TYPE-PART (FACE-BUILD-INDEX).
020600 1210-EXIT.
020700     EXIT.
020800
020900 1300-SPLIT-COST.
021000     UNSTRING LK-COST DELIMITED BY '//'
021100         INTO COST-PART (1) COST-PART (2) COST-PART (3)
021200              COST-PART (4) COST-PART (5) COST-PART (6)
021300         TALLYING IN COST-PART-COUNT.
021400     PERFORM 1310-TRIM-ONE-COST-PART THRU 1310-EXIT
021500         VARYING FACE-BUILD-INDEX FROM 1 BY 1
021600         UNTIL FACE-BUILD-INDEX > COST-PART-COUNT.
021700 1300-EXIT.
021800     EXIT.
021900
022000 1310-TRIM-ONE-COST-PART.
022100     MOVE COST-PART (FACE-BUILD-INDEX) TO TRIM-WORK-TEXT.
022200     PERFORM 9000-TRIM-FIELD THRU 9000-EXIT.
022300     MOVE TRIM-WORK-TEXT TO COST-PART (FACE-BUILD-INDEX).
022400 1310-EXIT.
022500     EXIT.
022600
022700 2000-DETERMINE-FACE-COUNT.
022800     MOVE NAME-PART-COUNT TO LK-FACE-COUNT.
022900     IF TYPE-PART-COUNT > LK-FACE-COUNT
023000         MOVE TYPE-PART-COUNT TO LK-FACE-COUNT
023100     END-IF.
023200     IF COST-PART-COUNT > LK-FACE-COUNT
023300         MOVE COST-PART-COUNT TO LK-FACE-COUNT
023400     END-IF.
023500 2000-EXIT.
023600     EXIT.
023700
023800*
023900*    A CARD FLIPS OR TRANSFORMS (RATHER THAN SPLITS)
024000*    WHEN IT IS MULTI-FACED BUT THE NAME FIELD ITSELF CARRIED
024100*    NO "//" - THOSE CARDS ARE PRINTED AS ONE NAME WITH TWO
024200*    CARD-TYPE/COST HALVES.  THE KAMIGAWA BLOCK PRINTED THESE
024300*    AS PHYSICALLY FLIPPED CARDS; EVERYTHING SINCE HAS USED THE
024400*    FOLD-OVER TRANSFORM STYLE.
024500*
024600 3000-DETERMINE-EDITION-STYLE.                                    CV-0040 
024700     MOVE 'N' TO EDITION-MATCH-SWITCH.
024800     IF LK-EDITION = 'Champions of Kamigawa'                      CV-0040 
024900         MOVE 'Y' TO EDITION-MATCH-SWITCH
025000     END-IF.
025100     IF LK-EDITION = 'Betrayers of Kamigawa'                      CV-0040 
025200         MOVE 'Y' TO EDITION-MATCH-SWITCH
025300     END-IF.
025400     IF LK-EDITION = 'Saviors of Kamigawa'                        CV-0040 
025500         MOVE 'Y' TO EDITION-MATCH-SWITCH
025600     END-IF.
025700 3000-EXIT.
025800     EXIT.
025900
026000 3100-BUILD-FACE-LIST.
026100     MOVE SPACES TO LK-FACE-TEXT (FACE-BUILD-INDEX).
026200     MOVE 1 TO FACE-JOIN-POINTER.
026300*
026400*    NAME PART.
026500*
026600     IF FACE-BUILD-INDEX <= NAME-PART-COUNT
026700         MOVE 'Y' TO PART-PRESENT-SWITCH
026800         MOVE NAME-PART (FACE-BUILD-INDEX) TO PART-TEXT-WORK
026900     ELSE
027000         MOVE 'N' TO PART-PRESENT-SWITCH
027100     END-IF.
027200     PERFORM 3150-APPEND-PART-IF-PRESENT THRU 3150-EXIT.
027300*
027400*    COST PART.
027500*
027600     IF FACE-BUILD-INDEX <= COST-PART-COUNT
027700         MOVE 'Y' TO PART-PRESENT-SWITCH
027800         MOVE COST-PART (FACE-BUILD-INDEX) TO PART-TEXT-WORK
027900     ELSE
028000         MOVE 'N' TO PART-PRESENT-SWITCH
028100     END-IF.
028200     PERFORM 3150-APPEND-PART-IF-PRESENT THRU 3150-EXIT.
028300*
028400*    CARD-TYPE PART - FALLS BACK TO "Token" WHEN MISSING AND
028500*    THE FIRST TYPE PART SAYS "Token".
028600*
028700     IF FACE-BUILD-INDEX <= TYPE-PART-COUNT
028800         MOVE 'Y' TO PART-PRESENT-SWITCH
028900         MOVE TYPE-PART (FACE-BUILD-INDEX) TO PART-TEXT-WORK
029000     ELSE
029100         PERFORM 9100-FIND-TOKEN-WORD THRU 9100-EXIT              CV-0034 
029200         IF TYPE-TOKEN-FALLBACK-USED
029300             MOVE 'Y' TO PART-PRESENT-SWITCH
029400             MOVE 'Token' TO PART-TEXT-WORK                       CV-0034 
029500         ELSE
029600             MOVE 'N' TO PART-PRESENT-SWITCH
029700         END-IF
029800     END-IF.
029900     PERFORM 3150-APPEND-PART-IF-PRESENT THRU 3150-EXIT.
030000*
030100*    A FACE WITH NO NAME PART AND NO COST PART IS A FLIP OR A
030200*    TRANSFORM RATHER THAN A PLAIN SPLIT HALF.
030300*
030400     IF FACE-BUILD-INDEX > NAME-PART-COUNT
030500             AND FACE-BUILD-INDEX > COST-PART-COUNT
030600         IF EDITION-IS-FLIP-STYLE
030700             STRING ' (flipped)' DELIMITED BY SIZE
030800                 INTO LK-FACE-TEXT (FACE-BUILD-INDEX)
030900                 WITH POINTER FACE-JOIN-POINTER
031000         ELSE
031100             STRING ' (transformed)' DELIMITED BY SIZE
031200                 INTO LK-FACE-TEXT (FACE-BUILD-INDEX)
031300                 WITH POINTER FACE-JOIN-POINTER
031400         END-IF
031500     END-IF.
031600 3100-EXIT.
031700     EXIT.
031800
031900 3150-APPEND-PART-IF-PRESENT.
032000     IF PART-IS-PRESENT
032100         IF FACE-JOIN-POINTER > 1
032200             STRING ' ' DELIMITED BY SIZE
032300                 INTO LK-FACE-TEXT (FACE-BUILD-INDEX)
032400                 WITH POINTER FACE-JOIN-POINTER
032500         END-IF
032600         STRING PART-TEXT-WORK DELIMITED BY '  '
032700             INTO LK-FACE-TEXT (FACE-BUILD-INDEX)
032800             WITH POINTER FACE-JOIN-POINTER
032900     END-IF.
033000 3150-EXIT.
033100     EXIT.
033200
033300 9000-TRIM-FIELD.
033400     MOVE 1 TO TRIM-SCAN-INDEX.
033500     PERFORM 9010-STEP-TRIM-SCAN THRU 9010-EXIT
033600         UNTIL TRIM-WORK-TEXT (TRIM-SCAN-INDEX:1) NOT = SPACE
033700            OR TRIM-SCAN-INDEX > 60.
033800     IF TRIM-SCAN-INDEX > 60
033900         MOVE SPACES TO TRIM-WORK-TEXT
034000     ELSE
034100         IF TRIM-SCAN-INDEX > 1
034200             MOVE TRIM-WORK-TEXT (TRIM-SCAN-INDEX:)
034300                 TO TRIM-WORK-TEXT
034400         END-IF
034500     END-IF.
034600 9000-EXIT.
034700     EXIT.
034800
034900 9010-STEP-TRIM-SCAN.
035000     ADD 1 TO TRIM-SCAN-INDEX.
035100 9010-EXIT.
035200     EXIT.
035300
035400*
035500*    LOOKS FOR THE WORD "Token" IN THE FIRST CARD-TYPE PART -
035600*    USED ONLY WHEN THIS FACE HAS NO CARD-TYPE PART OF ITS OWN.
035700*
035800 9100-FIND-TOKEN-WORD.                                            CV-0034 
035900     MOVE 'N' TO TYPE-TOKEN-FALLBACK-SWITCH.
036000     MOVE ZERO TO TOKEN-WORD-TALLY.
036100     IF TYPE-PART-COUNT > ZERO
036200         INSPECT TYPE-PART (1) TALLYING TOKEN-WORD-TALLY
036300             FOR ALL 'Token'
036400         IF TOKEN-WORD-TALLY > ZERO
036500             MOVE 'Y' TO TYPE-TOKEN-FALLBACK-SWITCH
036600         END-IF
036700     END-IF.
036800 9100-EXIT.
036900     EXIT.

