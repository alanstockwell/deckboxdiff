000100*****************************************************************
000200*                                                               *
000300*   P R O G R A M   I D E N T I F I C A T I O N                 *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CARDPRIC.
000800 AUTHOR.        M. KOSOWSKI.
000900 INSTALLATION.  CARDVAULT DATA PROCESSING CENTER.
001000 DATE-WRITTEN.  06/02/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*****************************************************************
001600*  DATE      BY   REQUEST    DESCRIPTION                       *
001700*  --------  ---  ---------  -------------------------------- *
001800*  06/02/89  MPK  CV-0031    ORIGINAL INSTALLATION.  SPLIT OUT *
001900*                            OF CARDDIF1 SO THE PRICE SUMMARY  *
002000*                            COULD BE SKIPPED ENTIRELY ON A    *
002100*                            COUNT-ONLY RUN WITHOUT CARRYING   *
002200*                            THE LOGIC IN THE MAIN DRIVER.     *
002300*  09/17/90  MPK  CV-0101    CONDITION-MULTIPLIER-TABLE ADDED  *
002400*                            SO A GRADED CARD'S PRICE CAN BE   *
002500*                            DISCOUNTED OFF THE MINT PRICE.     *
002600*  04/30/91  MPK  CV-0118    APPLIED-PRICING LOOKUP NOW SHORT- *
002700*                            CIRCUITS ON THE FIRST             *
002800*                            CARD WITH NO MATCHING TYPE-KEY OR *
002900*                            NO PRICE, PER THE DESK'S REQUEST  *
003000*                            THAT A BAD RUN STOP RATHER THAN   *
003100*                            PRINT A MISLEADING PARTIAL TOTAL. *
003200*  02/08/92  TFO  CV-0126    EDIT-AMOUNT REWRITTEN TO FLOAT    *
003300*                            THE DOLLAR SIGN AND HANDLE A      *
003400*                            NEGATIVE DELTA WITH A LEADING     *
003500*                            MINUS (PRIOR VERSION DROPPED THE  *
003600*                            SIGN ON A LOSING DELTA).           *
003700*  01/06/99  DWH  Y2K-009    NO DATE FIELDS IN THIS PROGRAM -   *
003800*                            REVIEWED, NO CHANGE REQUIRED.      *
003900*  03/11/03  RHN  CV-0204    MULTIPLIER TABLE HAD THE BLANK/    *
004000*                            MINT/NEAR-MINT ROWS PUNCHED AS     *
004100*                            10.000000 INSTEAD OF 1.000000      *
004200*                            (DIGITS TRANSPOSED AGAINST THE     *
004300*                            9(2)V9(6) SPLIT) - EVERY UNGRADED  *
004400*                            CARD WAS PRICING AT 10X.  THREE    *
004500*                            ROWS REPUNCHED.                    *
004600*****************************************************************
004700*  THIS SUBPROGRAM IS CALLED BY CARDDIF1 ONLY WHEN THE SHOW-   *
004800*  PRICE SWITCH IS ON.  IT COMPUTES THE RAW, APPLIED AND       *
004900*  CONDITION-ADJUSTED TOTALS FOR THE EARLIER SET, THE LATER    *
005000*  SET AND THE DIFFERENCE SET, AND RETURNS THEM ALREADY EDITED *
005100*  AS DOLLAR TEXT.  IF ANY CARD PRICED BY REFERENCE TO THE     *
005200*  LATER SET HAS NO MATCHING PRINTING THERE, THE WHOLE SUMMARY *
005300*  IS REPORTED AS AN ERROR INSTEAD.                             *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-4381.
005800 OBJECT-COMPUTER.  IBM-4381.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200*****************************************************************
006300*  DATA DIVISION                                                *
006400*****************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700 77  TABLE-SCAN-INDEX            PIC S9(4) COMP.
006800 77  LOOKUP-SCAN-INDEX           PIC S9(4) COMP.
006900 77  LOOKUP-FOUND-SWITCH         PIC X(01) VALUE 'N'.
007000     88  LOOKUP-FOUND-ENTRY          VALUE 'Y'.
007100 77  MULTIPLIER-SCAN-INDEX       PIC S9(2) COMP.
007200 77  MULTIPLIER-FOUND-SWITCH     PIC X(01) VALUE 'N'.
007300     88  MULTIPLIER-FOUND-ENTRY      VALUE 'Y'.
007400 77  LINE-ADJUSTED-PRICE         PIC S9(9)V99.
007500 77  LINE-APPLIED-VALUE          PIC S9(11)V99.
007600 77  LINE-APPLIED-ADJ-VALUE      PIC S9(11)V99.
007700 77  RUN-ACCUMULATOR             PIC S9(11)V99.
007800 77  RUN-ACCUMULATOR-2           PIC S9(11)V99.
007900 77  JUSTIFY-SCAN-INDEX          PIC S9(2) COMP.
008000 77  TYPE-KEY-WORK               PIC X(239).
008100 77  CONDITION-TEXT-WORK         PIC X(25).
008200 77  ERROR-CARD-NUMBER-DISPLAY   PIC 999.
008300
008400*
008500*    GRADE MULTIPLIER TABLE - LOADED ONCE FROM VALUE CLAUSES,
008600*    SEARCHED SEQUENTIALLY.  THE ALTERNATE VIEW LETS US LOAD IT
008700*    WITH A SINGLE MOVE INSTEAD OF SEVEN.  CM-CONDITION-TEXT
008800*    HAS TO CARRY THE GRADING DESK'S CONDITION TEXT EXACTLY AS
008900*    THE INVENTORY RECORD SPELLS IT (MIXED CASE, PUNCTUATION
009000*    AND ALL) SINCE THE LOOKUP BELOW IS A STRAIGHT '=' TEST -
009100*    "GOOD (LIGHTLY PLAYED)" IS 22 BYTES, WHICH SETS THE WIDTH.
009200*    (REDEFINES 1 OF 4 IN THIS PROGRAM.)
009300*
009400 01  CONDITION-MULTIPLIER-VALUES.
009500     05  FILLER  PIC X(30) VALUE 'Mint                  01000000'.
009600     05  FILLER  PIC X(30) VALUE 'Near Mint             01000000'.
009700     05  FILLER  PIC X(30) VALUE '                      01000000'.
009800     05  FILLER  PIC X(30) VALUE 'Good (Lightly Played) 00850000'.
009900     05  FILLER  PIC X(30) VALUE 'Played                00700000'.
010000     05  FILLER  PIC X(30) VALUE 'Heavily Played        00500000'.
010100     05  FILLER  PIC X(30) VALUE 'Poor                  00250000'.
010200 01  CONDITION-MULTIPLIER-TABLE REDEFINES
010300         CONDITION-MULTIPLIER-VALUES.
010400     05  CONDITION-MULTIPLIER-ENTRY OCCURS 7 TIMES
010500             INDEXED BY CONDITION-MULTIPLIER-INDEX.
010600         10  CM-CONDITION-TEXT       PIC X(22).
010700         10  CM-MULTIPLIER-VALUE     PIC 9(2)V9(6).
010800
010900*
011000*    RESULTS PASSED BACK TO CARDDIF1.
011100*
011200 01  PRICE-RESULTS-LOCAL.
011300     05  PRL-ERROR-SWITCH            PIC X(01).
011400     05  PRL-ERROR-MESSAGE           PIC X(110).
011500     05  PRL-EARLIER-RAW-TEXT        PIC X(18).
011600     05  PRL-EARLIER-APPLIED-TEXT    PIC X(18).
011700     05  PRL-EARLIER-APPLIED-ADJ-TEXT PIC X(18).
011800     05  PRL-LATER-RAW-TEXT          PIC X(18).
011900     05  PRL-LATER-ADJUSTED-TEXT     PIC X(18).
012000     05  PRL-DIFF-APPLIED-TEXT       PIC X(18).
012100     05  PRL-DIFF-APPLIED-ADJ-TEXT   PIC X(18).
012200     05  FILLER                      PIC X(08).
012300
012400*
012500*    EDIT-AMOUNT WORK AREA.  (REDEFINES 2 OF 4 IN THIS PROGRAM.)
012600*
012700 01  EDIT-AMOUNT-WORK.
012800     05  EDIT-AMOUNT-VALUE           PIC S9(9)V99.
012900     05  EDIT-AMOUNT-SIGN-TEST REDEFINES EDIT-AMOUNT-VALUE
013000             PIC S9(11).
013100     05  EDIT-AMOUNT-MAGNITUDE       PIC $$$,$$$,$$9.99.
013200     05  EDIT-AMOUNT-RESULT          PIC X(18).
013300
013400 LINKAGE SECTION.
013500*
013600*    THREE COPIES OF THE INVENTORY TABLE LAYOUT, MATCHING
013700*    CARDLOAD'S LOAD-TABLE EXACTLY - THESE ARE THE CALLER'S
013800*    WORKING-STORAGE TABLES, PASSED BY REFERENCE.
013900*
014000 01  PRICE-EARLIER-TABLE.
014100     05  PET-TABLE-COUNT         PIC S9(4) COMP.
014200     05  PET-ENTRY OCCURS 3000 TIMES
014300             INDEXED BY PET-INDEX.
014400         10  PET-IDENTITY-KEY.
014500             15  PET-TYPE-KEY.
014600                 20  PET-EDITION         PIC X(40).
014700                 20  PET-CARD-NUMBER     PIC 9(04).
014800                 20  PET-NAME            PIC X(60).
014900                 20  PET-LANGUAGE        PIC X(15).
015000                 20  PET-FOIL            PIC X(10).
015100                 20  PET-SIGNED          PIC X(10).
015200                 20  PET-ARTIST-PROOF    PIC X(10).
015300                 20  PET-ALTERED-ART     PIC X(10).
015400                 20  PET-MISPRINT        PIC X(10).
015500                 20  PET-PROMO           PIC X(10).
015600                 20  PET-TEXTLESS        PIC X(10).
015700                 20  PET-IMAGE-FILE      PIC X(50).
015800             15  PET-CONDITION       PIC X(25).
015900         10  PET-TYPE-KEY-ALL REDEFINES
016000                 PET-TYPE-KEY        PIC X(239).
016100         10  PET-COUNT               PIC S9(7).
016200         10  PET-CARD-TYPE           PIC X(60).
016300         10  PET-COST                PIC X(30).
016400         10  PET-RARITY              PIC X(15).
016500         10  PET-PRICE-PRESENT       PIC X.
016600             88  PET-HAS-PRICE           VALUE 'Y'.
016700         10  PET-PRICE               PIC S9(7)V99.
016800         10  PET-MY-PRICE-PRESENT    PIC X.
016900             88  PET-HAS-MY-PRICE        VALUE 'Y'.
017000         10  PET-MY-PRICE            PIC S9(7)V99.
017100         10  PET-LAST-UPDATED        PIC X(19).
017200         10  PET-LOAD-SEQUENCE       PIC S9(7) COMP.
017300         10  FILLER                  PIC X(10).
017400     05  FILLER                  PIC X(01).
017500
017600 01  PRICE-LATER-TABLE.
017700     05  PLT-TABLE-COUNT         PIC S9(4) COMP.
017800     05  PLT-ENTRY OCCURS 3000 TIMES
017900             INDEXED BY PLT-INDEX.
018000         10  PLT-IDENTITY-KEY.
018100             15  PLT-TYPE-KEY.
018200                 20  PLT-EDITION         PIC X(40).
018300                 20  PLT-CARD-NUMBER     PIC 9(04).
018400                 20  PLT-NAME            PIC X(60).
018500                 20  PLT-LANGUAGE        PIC X(15).
018600                 20  PLT-FOIL            PIC X(10).
018700                 20  PLT-SIGNED          PIC X(10).
018800                 20  PLT-ARTIST-PROOF    PIC X(10).
018900                 20  PLT-ALTERED-ART     PIC X(10).
019000                 20  PLT-MISPRINT        PIC X(10).
019100                 20  PLT-PROMO           PIC X(10).
019200                 20  PLT-TEXTLESS        PIC X(10).
019300                 20  PLT-IMAGE-FILE      PIC X(50).
019400             15  PLT-CONDITION       PIC X(25).
019500         10  PLT-TYPE-KEY-ALL REDEFINES
019600                 PLT-TYPE-KEY        PIC X(239).
019700         10  PLT-COUNT               PIC S9(7).
019800         10  PLT-CARD-TYPE           PIC X(60).
019900         10  PLT-COST                PIC X(30).
020000         10  PLT-RARITY              PIC X(15).
020100         10  PLT-PRICE-PRESENT       PIC X.
020200             88  PLT-HAS-PRICE           VALUE 'Y'.
020300         10  PLT-PRICE               PIC S9(7)V99.
020400         10  PLT-MY-PRICE-PRESENT    PIC X.
020500             88  PLT-HAS-MY-PRICE        VALUE 'Y'.
020600         10  PLT-MY-PRICE            PIC S9(7)V99.
020700         10  PLT-LAST-UPDATED        PIC X(19).
020800         10  PLT-LOAD-SEQUENCE       PIC S9(7) COMP.
020900         10  FILLER                  PIC X(10).
021000     05  FILLER                  PIC X(01).
021100
021200 01  PRICE-DIFF-TABLE.
021300     05  PDT-TABLE-COUNT         PIC S9(4) COMP.
021400     05  PDT-ENTRY OCCURS 3000 TIMES
021500             INDEXED BY PDT-INDEX.
021600         10  PDT-IDENTITY-KEY.
021700             15  PDT-TYPE-KEY.
021800                 20  PDT-EDITION         PIC X(40).
021900                 20  PDT-CARD-NUMBER     PIC 9(04).
022000                 20  PDT-NAME            PIC X(60).
022100                 20  PDT-LANGUAGE        PIC X(15).
022200                 20  PDT-FOIL            PIC X(10).
022300                 20  PDT-SIGNED          PIC X(10).
022400                 20  PDT-ARTIST-PROOF    PIC X(10).
022500                 20  PDT-ALTERED-ART     PIC X(10).
022600                 20  PDT-MISPRINT        PIC X(10).
022700                 20  PDT-PROMO           PIC X(10).
022800                 20  PDT-TEXTLESS        PIC X(10).
022900                 20  PDT-IMAGE-FILE      PIC X(50).
023000             15  PDT-CONDITION       PIC X(25).
023100         10  PDT-TYPE-KEY-ALL REDEFINES
023200                 PDT-TYPE-KEY        PIC X(239).
023300         10  PDT-COUNT               PIC S9(7).
023400         10  PDT-CARD-TYPE           PIC X(60).
023500         10  PDT-COST                PIC X(30).
023600         10  PDT-RARITY              PIC X(15).
023700         10  PDT-PRICE-PRESENT       PIC X.
023800             88  PDT-HAS-PRICE           VALUE 'Y'.
023900         10  PDT-PRICE               PIC S9(7)V99.
024000         10  PDT-MY-PRICE-PRESENT    PIC X.
024100             88  PDT-HAS-MY-PRICE        VALUE 'Y'.
024200         10  PDT-MY-PRICE            PIC S9(7)V99.
024300         10  PDT-LAST-UPDATED        PIC X(19).
024400         10  PDT-LOAD-SEQUENCE       PIC S9(7) COMP.
024500         10  FILLER                  PIC X(10).
024600     05  FILLER                  PIC X(01).
024700
024800 01  PRICE-RESULTS-AREA.
024900     05  PRA-ERROR-SWITCH            PIC X(01).
025000     05  PRA-ERROR-MESSAGE           PIC X(110).
025100     05  PRA-EARLIER-RAW-TEXT        PIC X(18).
025200     05  PRA-EARLIER-APPLIED-TEXT    PIC X(18).
025300     05  PRA-EARLIER-APPLIED-ADJ-TEXT PIC X(18).
025400     05  PRA-LATER-RAW-TEXT          PIC X(18).
025500     05  PRA-LATER-ADJUSTED-TEXT     PIC X(18).
025600     05  PRA-DIFF-APPLIED-TEXT       PIC X(18).
025700     05  PRA-DIFF-APPLIED-ADJ-TEXT   PIC X(18).
025800     05  FILLER                      PIC X(08).
025900
026000*****************************************************************
026100*  PROCEDURE DIVISION                                           *
026200*****************************************************************
026300 PROCEDURE DIVISION USING PRICE-EARLIER-TABLE
026400                           PRICE-LATER-TABLE
026500                           PRICE-DIFF-TABLE
026600                           PRICE-RESULTS-AREA.
026700
026800 0000-MAIN-LOGIC.
026900     MOVE SPACES TO PRICE-RESULTS-LOCAL.
027000     MOVE 'N' TO PRL-ERROR-SWITCH.
027100     PERFORM 1010-COMPUTE-EARLIER-RAW THRU 1010-EXIT.
027200     PERFORM 1020-COMPUTE-LATER-RAW THRU 1020-EXIT.
027300     PERFORM 2000-COMPUTE-LATER-ADJUSTED THRU 2000-EXIT.
027400     PERFORM 3010-COMPUTE-EARLIER-APPLIED THRU 3010-EXIT.
027500     IF PRL-ERROR-SWITCH NOT = 'Y'
027600         PERFORM 3020-COMPUTE-DIFF-APPLIED THRU 3020-EXIT
027700     END-IF.
027800     MOVE PRICE-RESULTS-LOCAL TO PRICE-RESULTS-AREA.
027900     GOBACK.
028000
028100*
028200*    RAW PRICE TOTAL - SUM OF COUNT TIMES THE LINE'S OWN
028300*    PRICE, SKIPPING ANY LINE WITH NO PRICE ON FILE.
028400*
028500 1010-COMPUTE-EARLIER-RAW.
028600     MOVE ZERO TO RUN-ACCUMULATOR.
028700     PERFORM 1011-ACCUM-ONE-EARLIER-LINE THRU 1011-EXIT
028800         VARYING TABLE-SCAN-INDEX FROM 1 BY 1
028900         UNTIL TABLE-SCAN-INDEX > PET-TABLE-COUNT.
029000     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
029100     PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT.
029200     MOVE EDIT-AMOUNT-RESULT TO PRL-EARLIER-RAW-TEXT.
029300 1010-EXIT.
029400     EXIT.
029500
029600 1011-ACCUM-ONE-EARLIER-LINE.
029700     IF PET-HAS-PRICE (TABLE-SCAN-INDEX)
029800         COMPUTE RUN-ACCUMULATOR = RUN-ACCUMULATOR +
029900             PET-COUNT (TABLE-SCAN-INDEX) *
030000             PET-PRICE (TABLE-SCAN-INDEX)
030100     END-IF.
030200 1011-EXIT.
030300     EXIT.
030400
030500 1020-COMPUTE-LATER-RAW.
030600     MOVE ZERO TO RUN-ACCUMULATOR.
030700     PERFORM 1021-ACCUM-ONE-LATER-LINE THRU 1021-EXIT
030800         VARYING TABLE-SCAN-INDEX FROM 1 BY 1
030900         UNTIL TABLE-SCAN-INDEX > PLT-TABLE-COUNT.
031000     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
031100     PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT.
031200     MOVE EDIT-AMOUNT-RESULT TO PRL-LATER-RAW-TEXT.
031300 1020-EXIT.
031400     EXIT.
031500
031600 1021-ACCUM-ONE-LATER-LINE.
031700     IF PLT-HAS-PRICE (TABLE-SCAN-INDEX)
031800         COMPUTE RUN-ACCUMULATOR = RUN-ACCUMULATOR +
031900             PLT-COUNT (TABLE-SCAN-INDEX) *
032000             PLT-PRICE (TABLE-SCAN-INDEX)
032100     END-IF.
032200 1021-EXIT.
032300     EXIT.
032400
032500*
032600*    CONDITION-ADJUSTED TOTAL - PRINTED TODAY ONLY FOR THE
032700*    LATER SET, PER THE REPORT LAYOUT.
032800*
032900 2000-COMPUTE-LATER-ADJUSTED.
033000     MOVE ZERO TO RUN-ACCUMULATOR.
033100     PERFORM 2010-ACCUM-LATER-ADJUSTED THRU 2010-EXIT
033200         VARYING TABLE-SCAN-INDEX FROM 1 BY 1
033300         UNTIL TABLE-SCAN-INDEX > PLT-TABLE-COUNT.
033400     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
033500     PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT.
033600     MOVE EDIT-AMOUNT-RESULT TO PRL-LATER-ADJUSTED-TEXT.
033700 2000-EXIT.
033800     EXIT.
033900
034000 2010-ACCUM-LATER-ADJUSTED.
034100     IF PLT-HAS-PRICE (TABLE-SCAN-INDEX)
034200         MOVE PLT-CONDITION (TABLE-SCAN-INDEX)
034300             TO CONDITION-TEXT-WORK
034400         PERFORM 2100-FIND-MULTIPLIER THRU 2100-EXIT
034500         COMPUTE LINE-ADJUSTED-PRICE ROUNDED =
034600             PLT-PRICE (TABLE-SCAN-INDEX) *
034700             CM-MULTIPLIER-VALUE (MULTIPLIER-SCAN-INDEX)
034800         COMPUTE RUN-ACCUMULATOR = RUN-ACCUMULATOR +
034900             PLT-COUNT (TABLE-SCAN-INDEX) * LINE-ADJUSTED-PRICE
035000     END-IF.
035100 2010-EXIT.
035200     EXIT.
035300
035400*
035500*    LOOK UP THE MULTIPLIER FOR CONDITION-TEXT-WORK - BLANK
035600*    AND "MINT"/"NEAR MINT" ALL CARRY 1.00 (TABLE ENTRY 3).
035700*
035800 2100-FIND-MULTIPLIER.
035900     MOVE 'N' TO MULTIPLIER-FOUND-SWITCH.
036000     PERFORM 2110-COMPARE-ONE-MULTIPLIER THRU 2110-EXIT
036100         VARYING MULTIPLIER-SCAN-INDEX FROM 1 BY 1
036200         UNTIL MULTIPLIER-SCAN-INDEX > 7
036300            OR MULTIPLIER-FOUND-ENTRY.
036400     IF NOT MULTIPLIER-FOUND-ENTRY                                CV-0101 
036500         MOVE 3 TO MULTIPLIER-SCAN-INDEX                          CV-0101 
036600     END-IF.
036700 2100-EXIT.
036800     EXIT.
036900
037000 2110-COMPARE-ONE-MULTIPLIER.
037100     IF CONDITION-TEXT-WORK =
037200             CM-CONDITION-TEXT (MULTIPLIER-SCAN-INDEX)
037300         MOVE 'Y' TO MULTIPLIER-FOUND-SWITCH
037400     END-IF.
037500 2110-EXIT.
037600     EXIT.
037700
037800*
037900*    APPLIED PRICING.  FOR EVERY LINE IN THE VALUED
038000*    TABLE, FIND THE FIRST-LOADED LATER-SET RECORD FOR THE
038100*    SAME TYPE-KEY AND PRICE FROM IT.  COMPUTES BOTH THE PLAIN
038200*    APPLIED TOTAL AND THE APPLIED-PLUS-CONDITION-ADJUSTED
038300*    TOTAL IN ONE PASS.  A MISSING TYPE-KEY OR MISSING PRICE
038400*    STOPS THE PASS AND FLAGS THE WHOLE SUMMARY AS AN ERROR.
038500*
038600 3010-COMPUTE-EARLIER-APPLIED.
038700     MOVE ZERO TO RUN-ACCUMULATOR.
038800     MOVE ZERO TO RUN-ACCUMULATOR-2.
038900     PERFORM 3011-APPLY-ONE-EARLIER-LINE THRU 3011-EXIT
039000         VARYING TABLE-SCAN-INDEX FROM 1 BY 1
039100         UNTIL TABLE-SCAN-INDEX > PET-TABLE-COUNT
039200            OR PRL-ERROR-SWITCH = 'Y'.
039300     IF PRL-ERROR-SWITCH = 'Y'
039400         MOVE SPACES TO PRL-EARLIER-APPLIED-TEXT
039500         MOVE SPACES TO PRL-EARLIER-APPLIED-ADJ-TEXT
039600     ELSE
039700         MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE
039800         PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT
039900         MOVE EDIT-AMOUNT-RESULT TO PRL-EARLIER-APPLIED-TEXT
040000         MOVE RUN-ACCUMULATOR-2 TO EDIT-AMOUNT-VALUE
040100         PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT
040200         MOVE EDIT-AMOUNT-RESULT TO PRL-EARLIER-APPLIED-ADJ-TEXT
040300     END-IF.
040400 3010-EXIT.
040500     EXIT.
040600
040700 3011-APPLY-ONE-EARLIER-LINE.
040800     MOVE PET-TYPE-KEY-ALL (TABLE-SCAN-INDEX) TO TYPE-KEY-WORK.
040900     PERFORM 3100-LOOKUP-TYPE-KEY-PRICE THRU 3100-EXIT.
041000     IF NOT LOOKUP-FOUND-ENTRY
041100         MOVE 'Y' TO PRL-ERROR-SWITCH
041200         MOVE ZERO TO ERROR-CARD-NUMBER-DISPLAY
041300         MOVE PET-CARD-NUMBER (TABLE-SCAN-INDEX)
041400             TO ERROR-CARD-NUMBER-DISPLAY
041500         STRING PET-NAME (TABLE-SCAN-INDEX)   DELIMITED BY '  '
041600                ' ('                          DELIMITED BY SIZE
041700                PET-EDITION (TABLE-SCAN-INDEX) DELIMITED BY '  '
041800                ', #'                         DELIMITED BY SIZE
041900                ERROR-CARD-NUMBER-DISPLAY     DELIMITED BY SIZE
042000                ')'                           DELIMITED BY SIZE
042100             INTO PRL-ERROR-MESSAGE
042200     ELSE
042300         MOVE PET-CONDITION (TABLE-SCAN-INDEX)
042400             TO CONDITION-TEXT-WORK
042500         PERFORM 2100-FIND-MULTIPLIER THRU 2100-EXIT
042600         COMPUTE LINE-APPLIED-VALUE =
042700             PET-COUNT (TABLE-SCAN-INDEX) *
042800             PLT-PRICE (LOOKUP-SCAN-INDEX)
042900         COMPUTE LINE-APPLIED-ADJ-VALUE ROUNDED =
043000             PET-COUNT (TABLE-SCAN-INDEX) *
043100             PLT-PRICE (LOOKUP-SCAN-INDEX) *
043200             CM-MULTIPLIER-VALUE (MULTIPLIER-SCAN-INDEX)
043300         ADD LINE-APPLIED-VALUE TO RUN-ACCUMULATOR
043400         ADD LINE-APPLIED-ADJ-VALUE TO RUN-ACCUMULATOR-2
043500     END-IF.
043600 3011-EXIT.
043700     EXIT.
043800
043900 3020-COMPUTE-DIFF-APPLIED.
044000     MOVE ZERO TO RUN-ACCUMULATOR.
044100     MOVE ZERO TO RUN-ACCUMULATOR-2.
044200     PERFORM 3021-APPLY-ONE-DIFF-LINE THRU 3021-EXIT
044300         VARYING TABLE-SCAN-INDEX FROM 1 BY 1
044400         UNTIL TABLE-SCAN-INDEX > PDT-TABLE-COUNT
044500            OR PRL-ERROR-SWITCH = 'Y'.
044600     IF PRL-ERROR-SWITCH = 'Y'
044700         MOVE SPACES TO PRL-DIFF-APPLIED-TEXT
044800         MOVE SPACES TO PRL-DIFF-APPLIED-ADJ-TEXT
044900     ELSE
045000         MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE
045100         PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT
045200         MOVE EDIT-AMOUNT-RESULT TO PRL-DIFF-APPLIED-TEXT
045300         MOVE RUN-ACCUMULATOR-2 TO EDIT-AMOUNT-VALUE
045400         PERFORM 9000-EDIT-AMOUNT THRU 9000-EXIT
045500         MOVE EDIT-AMOUNT-RESULT TO PRL-DIFF-APPLIED-ADJ-TEXT
045600     END-IF.
045700 3020-EXIT.
045800     EXIT.
045900
046000 3021-APPLY-ONE-DIFF-LINE.
046100     MOVE PDT-TYPE-KEY-ALL (TABLE-SCAN-INDEX) TO TYPE-KEY-WORK.
046200     PERFORM 3100-LOOKUP-TYPE-KEY-PRICE THRU 3100-EXIT.
046300     IF NOT LOOKUP-FOUND-ENTRY
046400         MOVE 'Y' TO PRL-ERROR-SWITCH
046500         MOVE ZERO TO ERROR-CARD-NUMBER-DISPLAY
046600         MOVE PDT-CARD-NUMBER (TABLE-SCAN-INDEX)
046700             TO ERROR-CARD-NUMBER-DISPLAY
046800         STRING PDT-NAME (TABLE-SCAN-INDEX)   DELIMITED BY '  '
046900                ' ('                          DELIMITED BY SIZE
047000                PDT-EDITION (TABLE-SCAN-INDEX) DELIMITED BY '  '
047100                ', #'                         DELIMITED BY SIZE
047200                ERROR-CARD-NUMBER-DISPLAY     DELIMITED BY SIZE
047300                ')'                           DELIMITED BY SIZE
047400             INTO PRL-ERROR-MESSAGE
047500     ELSE
047600         MOVE PDT-CONDITION (TABLE-SCAN-INDEX)
047700             TO CONDITION-TEXT-WORK
047800         PERFORM 2100-FIND-MULTIPLIER THRU 2100-EXIT
047900         COMPUTE LINE-APPLIED-VALUE =
048000             PDT-COUNT (TABLE-SCAN-INDEX) *
048100             PLT-PRICE (LOOKUP-SCAN-INDEX)
048200         COMPUTE LINE-APPLIED-ADJ-VALUE ROUNDED =
048300             PDT-COUNT (TABLE-SCAN-INDEX) *
048400             PLT-PRICE (LOOKUP-SCAN-INDEX) *
048500             CM-MULTIPLIER-VALUE (MULTIPLIER-SCAN-INDEX)
048600         ADD LINE-APPLIED-VALUE TO RUN-ACCUMULATOR
048700         ADD LINE-APPLIED-ADJ-VALUE TO RUN-ACCUMULATOR-2
048800     END-IF.
048900 3021-EXIT.
049000     EXIT.
049100
049200*
049300*    FIRST-LOADED LATER-SET RECORD FOR TYPE-KEY-WORK - SINCE
049400*    CARDLOAD ONLY APPENDS A NEW SLOT ON A NEW TYPE/CONDITION
049500*    COMBINATION, TABLE ORDER IS ALREADY LOAD ORDER, SO THE
049600*    FIRST MATCH FOUND SCANNING FORWARD IS THE FIRST LOADED.
049700*    A MATCHING SLOT WITH NO PRICE COUNTS AS NOT FOUND - A
049800*    MISSING PRICE IS TREATED THE SAME AS A MISSING TYPE-KEY.
049900*
050000 3100-LOOKUP-TYPE-KEY-PRICE.
050100     MOVE 'N' TO LOOKUP-FOUND-SWITCH.
050200     PERFORM 3110-COMPARE-ONE-TYPE-KEY THRU 3110-EXIT
050300         VARYING LOOKUP-SCAN-INDEX FROM 1 BY 1
050400         UNTIL LOOKUP-SCAN-INDEX > PLT-TABLE-COUNT
050500            OR LOOKUP-FOUND-ENTRY.
050600     IF LOOKUP-FOUND-ENTRY
050700         IF NOT PLT-HAS-PRICE (LOOKUP-SCAN-INDEX)
050800             MOVE 'N' TO LOOKUP-FOUND-SWITCH
050900         END-IF
051000     END-IF.
051100 3100-EXIT.
051200     EXIT.
051300
051400 3110-COMPARE-ONE-TYPE-KEY.
051500     IF TYPE-KEY-WORK = PLT-TYPE-KEY-ALL (LOOKUP-SCAN-INDEX)
051600         MOVE 'Y' TO LOOKUP-FOUND-SWITCH
051700     END-IF.
051800 3110-EXIT.
051900     EXIT.
052000
052100*
052200*    EDIT-AMOUNT - FORMAT A SIGNED AMOUNT AS "$1,234.50" OR
052300*    "-$1,234.50".  FLOATS THE DOLLAR SIGN OVER LEADING ZEROS,
052400*    THEN LEFT-JUSTIFIES THE RESULT.
052500*
052600 9000-EDIT-AMOUNT.
052700     MOVE SPACES TO EDIT-AMOUNT-RESULT.
052800     IF EDIT-AMOUNT-SIGN-TEST < ZERO
052900         COMPUTE EDIT-AMOUNT-MAGNITUDE =
053000             ZERO - EDIT-AMOUNT-VALUE
053100         PERFORM 9020-FIND-FIRST-NONBLANK THRU 9020-EXIT
053200         STRING '-'
053300             EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:)
053400             DELIMITED BY SIZE
053500             INTO EDIT-AMOUNT-RESULT
053600     ELSE
053700         MOVE EDIT-AMOUNT-VALUE TO EDIT-AMOUNT-MAGNITUDE
053800         PERFORM 9010-LEFT-JUSTIFY THRU 9010-EXIT
053900     END-IF.
054000 9000-EXIT.
054100     EXIT.
054200
054300 9010-LEFT-JUSTIFY.
054400     PERFORM 9020-FIND-FIRST-NONBLANK THRU 9020-EXIT.
054500     STRING EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:)
054600             DELIMITED BY SIZE
054700         INTO EDIT-AMOUNT-RESULT.
054800 9010-EXIT.
054900     EXIT.
055000
055100 9020-FIND-FIRST-NONBLANK.
055200     MOVE 1 TO JUSTIFY-SCAN-INDEX.
055300     PERFORM 9021-STEP-ONE-POSITION THRU 9021-EXIT
055400         UNTIL EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:1)
055500             NOT = SPACE.
055600 9020-EXIT.
055700     EXIT.
055800
055900 9021-STEP-ONE-POSITION.
056000     ADD 1 TO JUSTIFY-SCAN-INDEX.
056100 9021-EXIT.
056200     EXIT.
056300
