000100*****************************************************************
000200*                                                               *
000300*   P R O G R A M   I D E N T I F I C A T I O N                 *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CARDDIF2.
000800 AUTHOR.        T. FONSECA.
000900 INSTALLATION.  CARDVAULT DATA PROCESSING CENTER.
001000 DATE-WRITTEN.  09/02/1986.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*****************************************************************
001600*  DATE      BY   REQUEST    DESCRIPTION                       *
001700*  --------  ---  ---------  -------------------------------- *
001800*  09/02/86  TFO  CV-0002    ORIGINAL INSTALLATION.  STAND-    *
001900*                            ALONE RECONCILIATION RUN FOR THE  *
002000*                            TWO INVENTORY EXPORTS - NO CALLED *
002100*                            SUBPROGRAMS, EVERYTHING IN LINE.  *
002200*  02/11/87  TFO  CV-0006    ADDED THE ADJUSTED-PRICE FALLBACK *
002300*                            (USE THE OTHER SET'S PRICE WHEN   *
002400*                            ONE EXISTS, ELSE OUR OWN) AFTER   *
002500*                            THE GRADING DESK COMPLAINED RAW   *
002600*                            TOTALS WERE USELESS FOR DELTA     *
002700*                            PRICING.                          *
002800*  05/19/87  RA   CV-0009    FIXED AGGREGATION BUG - A SECOND  *
002900*                            LINE WITH THE SAME IDENTITY KEY   *
003000*                            OVERLAID THE FIRST-SEEN FIELDS    *
003100*                            INSTEAD OF JUST ADDING ITS COUNT. *
003200*  03/03/88  TFO  CV-0015    SORT-DIFF-TABLE NOW AGGREGATES    *
003300*                            BEFORE PRINTING.                  *
003400*  07/14/88  RA   CV-0021    3-DIGIT CARD NUMBER ON THE PRINT  *
003500*                            LINE TO MATCH THE GRADING DESK'S  *
003600*                            OTHER REPORTS.                    *
003700*  01/06/99  DWH  Y2K-009    REVIEWED LAST-UPDATED HANDLING -  *
003800*                            NO CHANGE REQUIRED, FIELD IS A    *
003900*                            FOUR-DIGIT-YEAR STRING.           *
004000*  04/11/03  DWH  CV-0067    SUPERSEDED BY CARDDIF1/CARDLOAD/  *
004100*                            CARDPRIC FOR NEW WORK, BUT THIS   *
004200*                            VERSION IS STILL RUN AGAINST THE  *
004300*                            OLDER NO-IMAGE-FIELD EXPORTS FROM *
004400*                            THE BEFORE-1991 ARCHIVE TAPES.    *
004500*  08/22/03  RHN  CV-0205    EDIT-AMOUNT-MAGNITUDE ONLY HAD    *
004600*                            ROOM FOR A NICKEL'S WORTH OF      *
004700*                            DIGITS AGAINST AN 11-DIGIT        *
004800*                            ACCUMULATOR - A BIG ARCHIVE TAPE  *
004900*                            RUN WOULD BLOW THE EDIT PICTURE   *
005000*                            AND PRINT GARBAGE TOTALS.         *
005100*                            WIDENED TO MATCH.                 *
005200*****************************************************************
005300*  THIS IS THE ORIGINAL, SELF-CONTAINED INVENTORY RECONCILIA-  *
005400*  TION RUN.  IT PREDATES THE CARDLOAD/CARDPRIC SUBPROGRAMS,   *
005500*  SO THE LOAD, DIFF, PRINT AND PRICE-SUMMARY LOGIC ARE ALL    *
005600*  CARRIED RIGHT HERE.  THE IDENTITY KEY USED BY THIS VERSION  *
005700*  DOES NOT INCLUDE THE IMAGE-FILE SEGMENT (THAT FIELD WAS NOT *
005800*  PART OF THE EXPORT FORMAT WHEN THIS PROGRAM WAS WRITTEN),   *
005900*  AND THERE IS NO TYPE-KEY INDEX - PRICING BELOW IS BY THE    *
006000*  SIMPLER ADJUSTED-PRICE FALLBACK RULE RATHER THAN APPLIED    *
006100*  PRICING.                                                     *
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.  IBM-4381.
006600 OBJECT-COMPUTER.  IBM-4381.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT EARLIER-FILE ASSIGN TO EARLYFIL
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS EARLIER-FILE-STATUS.
007400
007500     SELECT LATER-FILE ASSIGN TO LATERFIL
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS LATER-FILE-STATUS.
007800
007900     SELECT DIFF-REPORT ASSIGN TO DIFFRPT
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS DIFF-REPORT-STATUS.
008200
008300*****************************************************************
008400*  DATA DIVISION                                                *
008500*****************************************************************
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900*    THE TWO EXPORT FILES ARE IDENTICAL IN LAYOUT - EACH GETS
009000*    ITS OWN FD AND FIELD PREFIX (E-/L-) IN THE HOUSE STYLE.
009100*
009200 FD  EARLIER-FILE
009300     LABEL RECORD IS STANDARD
009400     RECORD CONTAINS 450 CHARACTERS
009500     DATA RECORD IS EARLIER-RECORD.
009600 01  EARLIER-RECORD.
009700     05  E-COUNT                 PIC 9(05).
009800     05  E-NAME                  PIC X(60).
009900     05  E-EDITION               PIC X(40).
010000     05  E-CARD-NUMBER           PIC 9(04).
010100     05  E-CONDITION             PIC X(25).
010200     05  E-LANGUAGE              PIC X(15).
010300     05  E-FOIL                  PIC X(10).
010400     05  E-SIGNED                PIC X(10).
010500     05  E-ARTIST-PROOF          PIC X(10).
010600     05  E-ALTERED-ART           PIC X(10).
010700     05  E-MISPRINT              PIC X(10).
010800     05  E-PROMO                 PIC X(10).
010900     05  E-TEXTLESS              PIC X(10).
011000     05  E-CARD-TYPE             PIC X(60).
011100     05  E-COST                  PIC X(30).
011200     05  E-RARITY                PIC X(15).
011300     05  E-PRICE-TEXT            PIC X(11).
011400     05  E-MY-PRICE-TEXT         PIC X(11).
011500     05  E-IMAGE-FILE            PIC X(50).
011600     05  E-LAST-UPDATED          PIC X(19).
011700     05  FILLER                  PIC X(35).
011800
011900 FD  LATER-FILE
012000     LABEL RECORD IS STANDARD
012100     RECORD CONTAINS 450 CHARACTERS
012200     DATA RECORD IS LATER-RECORD.
012300 01  LATER-RECORD.
012400     05  L-COUNT                 PIC 9(05).
012500     05  L-NAME                  PIC X(60).
012600     05  L-EDITION               PIC X(40).
012700     05  L-CARD-NUMBER           PIC 9(04).
012800     05  L-CONDITION             PIC X(25).
012900     05  L-LANGUAGE              PIC X(15).
013000     05  L-FOIL                  PIC X(10).
013100     05  L-SIGNED                PIC X(10).
013200     05  L-ARTIST-PROOF          PIC X(10).
013300     05  L-ALTERED-ART           PIC X(10).
013400     05  L-MISPRINT              PIC X(10).
013500     05  L-PROMO                 PIC X(10).
013600     05  L-TEXTLESS              PIC X(10).
013700     05  L-CARD-TYPE             PIC X(60).
013800     05  L-COST                  PIC X(30).
013900     05  L-RARITY                PIC X(15).
014000     05  L-PRICE-TEXT            PIC X(11).
014100     05  L-MY-PRICE-TEXT         PIC X(11).
014200     05  L-IMAGE-FILE            PIC X(50).
014300     05  L-LAST-UPDATED          PIC X(19).
014400     05  FILLER                  PIC X(35).
014500
014600 FD  DIFF-REPORT
014700     LABEL RECORD IS STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     DATA RECORD IS DIFF-PRINT-LINE.
015000 01  DIFF-PRINT-LINE             PIC X(132).
015100
015200 WORKING-STORAGE SECTION.
015300 77  EARLIER-FILE-STATUS         PIC X(02).
015400 77  LATER-FILE-STATUS           PIC X(02).
015500 77  DIFF-REPORT-STATUS          PIC X(02).
015600 77  EARLIER-EOF-SWITCH          PIC X(01) VALUE 'N'.
015700     88  END-OF-EARLIER-FILE         VALUE 'Y'.
015800 77  LATER-EOF-SWITCH            PIC X(01) VALUE 'N'.
015900     88  END-OF-LATER-FILE           VALUE 'Y'.
016000 77  FOUND-EXISTING-SWITCH       PIC X(01) VALUE 'N'.
016100     88  FOUND-EXISTING-ENTRY        VALUE 'Y'.
016200 77  TABLE-SEARCH-INDEX          PIC S9(4) COMP.
016300 77  SCAN-EARLIER-INDEX          PIC S9(4) COMP.
016400 77  SCAN-LATER-INDEX            PIC S9(4) COMP.
016500 77  FOUND-MATCH-SWITCH          PIC X(01) VALUE 'N'.
016600     88  FOUND-MATCHING-ENTRY        VALUE 'Y'.
016700 77  SORT-OUTER-INDEX            PIC S9(4) COMP.
016800 77  SORT-INNER-INDEX            PIC S9(4) COMP.
016900 77  FEATURE-COUNT               PIC S9(1) COMP.
017000 77  FEATURE-APPEND-POINTER      PIC S9(4) COMP.
017100 77  DIFF-CARD-NUMBER-DISPLAY    PIC 999.                         CV-0021 
017200 77  COUNT-FIRST-NONBLANK        PIC S9(4) COMP.
017300 77  JUSTIFY-SCAN-INDEX          PIC S9(2) COMP.
017400 77  RUN-ACCUMULATOR             PIC S9(11)V99.
017500 77  LINE-APPLIED-VALUE          PIC S9(11)V99.
017600
017700 01  COUNT-EDIT-AREA.
017800     05  COUNT-EDIT-TEXT         PIC -(6)9.
017900
018000*
018100*    PRICE / MY-PRICE ARRIVE AS TEXT WITH A LEADING "$" WHEN
018200*    PRESENT, OR SPACES WHEN THE EXPORT CARRIES NO PRICE.  THE
018300*    REDEFINITION BELOW PEELS THE SIGN OFF AND EXPOSES THE
018400*    WHOLE-DOLLAR AND CENTS PORTIONS SEPARATELY.  (REDEFINES 1)
018500*
018600 01  PRICE-CONVERSION-AREA.
018700     05  PRICE-TEXT-WORK         PIC X(11).
018800     05  PRICE-TEXT-PARTS REDEFINES PRICE-TEXT-WORK.
018900         10  PRICE-DOLLAR-SIGN       PIC X.
019000         10  PRICE-WHOLE-PART        PIC 9(7).
019100         10  PRICE-DECIMAL-POINT     PIC X.
019200         10  PRICE-CENTS-PART        PIC 99.
019300     05  FILLER                  PIC X(08).
019400
019500*
019600*    EDIT-AMOUNT WORK AREA - SAME TREATMENT AS THE CURRENT
019700*    SYSTEM'S CARDPRIC, CARRIED HERE SINCE THIS PROGRAM PRE-
019800*    DATES IT.  (REDEFINES 2)
019900*
020000 01  EDIT-AMOUNT-WORK.
020100     05  EDIT-AMOUNT-VALUE       PIC S9(11)V99.
020200     05  EDIT-AMOUNT-SIGN-TEST REDEFINES
020300             EDIT-AMOUNT-VALUE   PIC S9(11).
020400     05  EDIT-AMOUNT-MAGNITUDE   PIC $$,$$$,$$$,$$9.99.
020500     05  EDIT-AMOUNT-RESULT      PIC X(18).
020600
020700*
020800*    HOLD AREA FOR THE BUBBLE-SORT SWAP.  LAYOUT MIRRORS ONE
020900*    OCCURRENCE OF DIFF-ENTRY.
021000*
021100 01  DIFF-ENTRY-HOLD-AREA.
021200     05  DEH-IDENTITY-KEY.
021300         10  DEH-TYPE-KEY.
021400             15  DEH-EDITION         PIC X(40).
021500             15  DEH-CARD-NUMBER     PIC 9(04).
021600             15  DEH-NAME            PIC X(60).
021700             15  DEH-LANGUAGE        PIC X(15).
021800             15  DEH-FOIL            PIC X(10).
021900             15  DEH-SIGNED          PIC X(10).
022000             15  DEH-ARTIST-PROOF    PIC X(10).
022100             15  DEH-ALTERED-ART     PIC X(10).
022200             15  DEH-MISPRINT        PIC X(10).
022300             15  DEH-PROMO           PIC X(10).
022400             15  DEH-TEXTLESS        PIC X(10).
022500         10  DEH-CONDITION       PIC X(25).
022600     05  DEH-COUNT               PIC S9(7).
022700     05  DEH-CARD-TYPE           PIC X(60).
022800     05  DEH-COST                PIC X(30).
022900     05  DEH-RARITY              PIC X(15).
023000     05  DEH-IMAGE-FILE          PIC X(50).
023100     05  DEH-PRICE-PRESENT       PIC X.
023200     05  DEH-PRICE               PIC S9(7)V99.
023300     05  FILLER                  PIC X(10).
023400
023500 01  DIFF-LINE-WORK-AREA.
023600     05  DIFF-LINE-TEXT          PIC X(120).
023700     05  FILLER                  PIC X(12).
023800
023900 01  FEATURE-LIST-AREA.
024000     05  FEATURE-LIST-TEXT       PIC X(80).
024100     05  FILLER                  PIC X(04).
024200
024300*
024400*    THREE IN-MEMORY TABLES - EARLIER SET, LATER SET, AND THE
024500*    COMPUTED DIFFERENCE SET.  NOTE THE IDENTITY KEY HERE HAS
024600*    NO IMAGE-FILE SEGMENT - THIS VERSION OF THE RUN NEVER
024700*    NEEDED ONE BECAUSE NO EDITION HAD REPRINTED IMAGES YET
024800*    WHEN IT WAS WRITTEN.  IMAGE-FILE IS STILL CARRIED ON THE
024900*    LINE FOR COMPLETENESS BUT PLAYS NO PART IN MATCHING.
025000*    (REDEFINES 3, 4, 5 BELOW.)
025100*
025200 01  EARLIER-TABLE.
025300     05  EARLIER-TABLE-COUNT     PIC S9(4) COMP.
025400     05  EARLIER-ENTRY OCCURS 3000 TIMES
025500             INDEXED BY EARLIER-INDEX.
025600         10  E-IDENTITY-KEY.
025700             15  E-TYPE-KEY.
025800                 20  E-T-EDITION         PIC X(40).
025900                 20  E-T-CARD-NUMBER     PIC 9(04).
026000                 20  E-T-NAME            PIC X(60).
026100                 20  E-T-LANGUAGE        PIC X(15).
026200                 20  E-T-FOIL            PIC X(10).
026300                 20  E-T-SIGNED          PIC X(10).
026400                 20  E-T-ARTIST-PROOF    PIC X(10).
026500                 20  E-T-ALTERED-ART     PIC X(10).
026600                 20  E-T-MISPRINT        PIC X(10).
026700                 20  E-T-PROMO           PIC X(10).
026800                 20  E-T-TEXTLESS        PIC X(10).
026900             15  E-T-CONDITION       PIC X(25).
027000         10  E-IDENTITY-KEY-ALL REDEFINES
027100                 E-IDENTITY-KEY      PIC X(214).
027200         10  E-T-COUNT               PIC S9(7).
027300         10  E-T-CARD-TYPE           PIC X(60).
027400         10  E-T-COST                PIC X(30).
027500         10  E-T-RARITY              PIC X(15).
027600         10  E-T-IMAGE-FILE          PIC X(50).
027700         10  E-T-PRICE-PRESENT       PIC X.
027800             88  E-T-HAS-PRICE           VALUE 'Y'.
027900         10  E-T-PRICE               PIC S9(7)V99.
028000         10  E-T-LAST-UPDATED        PIC X(19).
028100         10  FILLER                  PIC X(10).
028200     05  FILLER                  PIC X(01).
028300
028400 01  LATER-TABLE.
028500     05  LATER-TABLE-COUNT       PIC S9(4) COMP.
028600     05  LATER-ENTRY OCCURS 3000 TIMES
028700             INDEXED BY LATER-INDEX.
028800         10  L-IDENTITY-KEY.
028900             15  L-TYPE-KEY.
029000                 20  L-T-EDITION         PIC X(40).
029100                 20  L-T-CARD-NUMBER     PIC 9(04).
029200                 20  L-T-NAME            PIC X(60).
029300                 20  L-T-LANGUAGE        PIC X(15).
029400                 20  L-T-FOIL            PIC X(10).
029500                 20  L-T-SIGNED          PIC X(10).
029600                 20  L-T-ARTIST-PROOF    PIC X(10).
029700                 20  L-T-ALTERED-ART     PIC X(10).
029800                 20  L-T-MISPRINT        PIC X(10).
029900                 20  L-T-PROMO           PIC X(10).
030000                 20  L-T-TEXTLESS        PIC X(10).
030100             15  L-T-CONDITION       PIC X(25).
030200         10  L-IDENTITY-KEY-ALL REDEFINES
030300                 L-IDENTITY-KEY      PIC X(214).
030400         10  L-T-COUNT               PIC S9(7).
030500         10  L-T-CARD-TYPE           PIC X(60).
030600         10  L-T-COST                PIC X(30).
030700         10  L-T-RARITY              PIC X(15).
030800         10  L-T-IMAGE-FILE          PIC X(50).
030900         10  L-T-PRICE-PRESENT       PIC X.
031000             88  L-T-HAS-PRICE           VALUE 'Y'.
031100         10  L-T-PRICE               PIC S9(7)V99.
031200         10  L-T-LAST-UPDATED        PIC X(19).
031300         10  FILLER                  PIC X(10).
031400     05  FILLER                  PIC X(01).
031500
031600 01  DIFF-TABLE.
031700     05  DIFF-TABLE-COUNT        PIC S9(4) COMP.
031800     05  DIFF-ENTRY OCCURS 3000 TIMES
031900             INDEXED BY DIFF-INDEX.
032000         10  DFE-IDENTITY-KEY.
032100             15  DFE-TYPE-KEY.
032200                 20  DFE-EDITION         PIC X(40).
032300                 20  DFE-CARD-NUMBER     PIC 9(04).
032400                 20  DFE-NAME            PIC X(60).
032500                 20  DFE-LANGUAGE        PIC X(15).
032600                 20  DFE-FOIL            PIC X(10).
032700                 20  DFE-SIGNED          PIC X(10).
032800                 20  DFE-ARTIST-PROOF    PIC X(10).
032900                 20  DFE-ALTERED-ART     PIC X(10).
033000                 20  DFE-MISPRINT        PIC X(10).
033100                 20  DFE-PROMO           PIC X(10).
033200                 20  DFE-TEXTLESS        PIC X(10).
033300             15  DFE-CONDITION       PIC X(25).
033400         10  DFE-IDENTITY-KEY-ALL REDEFINES
033500                 DFE-IDENTITY-KEY    PIC X(214).
033600         10  DFE-COUNT               PIC S9(7).
033700         10  DFE-CARD-TYPE           PIC X(60).
033800         10  DFE-COST                PIC X(30).
033900         10  DFE-RARITY              PIC X(15).
034000         10  DFE-IMAGE-FILE          PIC X(50).
034100         10  DFE-PRICE-PRESENT       PIC X.
034200             88  DFE-HAS-PRICE           VALUE 'Y'.
034300         10  DFE-PRICE               PIC S9(7)V99.
034400         10  DFE-LAST-UPDATED        PIC X(19).
034500         10  FILLER                  PIC X(10).
034600     05  FILLER                  PIC X(01).
034700
034800*****************************************************************
034900*  PROCEDURE DIVISION                                           *
035000*****************************************************************
035100 PROCEDURE DIVISION.
035200
035300 0000-MAIN-LOGIC.
035400     PERFORM 1000-LOAD-EARLIER THRU 1000-EXIT.
035500     PERFORM 2000-LOAD-LATER THRU 2000-EXIT.
035600     PERFORM 3000-OPEN-REPORT THRU 3000-EXIT.
035700     PERFORM 4000-BUILD-DIFF-TABLE THRU 4000-EXIT.
035800     PERFORM 5000-PRINT-DIFF-LINES THRU 5000-EXIT.
035900     PERFORM 6000-PRINT-PRICE-SUMMARY THRU 6000-EXIT.
036000     PERFORM 9000-TERMINATE THRU 9000-EXIT.
036100     STOP RUN.
036200
036300*
036400*    LOAD AND AGGREGATE THE EARLIER EXPORT.
036500*
036600 1000-LOAD-EARLIER.
036700     MOVE ZERO TO EARLIER-TABLE-COUNT.
036800     MOVE 'N' TO EARLIER-EOF-SWITCH.
036900     OPEN INPUT EARLIER-FILE.
037000     PERFORM 1100-READ-EARLIER THRU 1100-EXIT.
037100     PERFORM 1200-PROCESS-EARLIER-LINE THRU 1200-EXIT
037200         UNTIL END-OF-EARLIER-FILE.
037300     CLOSE EARLIER-FILE.
037400 1000-EXIT.
037500     EXIT.
037600
037700 1100-READ-EARLIER.
037800     READ EARLIER-FILE
037900         AT END MOVE 'Y' TO EARLIER-EOF-SWITCH.
038000 1100-EXIT.
038100     EXIT.
038200
038300 1200-PROCESS-EARLIER-LINE.
038400     MOVE E-EDITION TO E-T-EDITION.
038500     MOVE E-CARD-NUMBER TO E-T-CARD-NUMBER.
038600     MOVE E-NAME TO E-T-NAME.
038700     MOVE E-LANGUAGE TO E-T-LANGUAGE.
038800     MOVE E-FOIL TO E-T-FOIL.
038900     MOVE E-SIGNED TO E-T-SIGNED.
039000     MOVE E-ARTIST-PROOF TO E-T-ARTIST-PROOF.
039100     MOVE E-ALTERED-ART TO E-T-ALTERED-ART.
039200     MOVE E-MISPRINT TO E-T-MISPRINT.
039300     MOVE E-PROMO TO E-T-PROMO.
039400     MOVE E-TEXTLESS TO E-T-TEXTLESS.
039500     MOVE E-CONDITION TO E-T-CONDITION.
039600     MOVE E-CARD-TYPE TO E-T-CARD-TYPE.
039700     MOVE E-COST TO E-T-COST.
039800     MOVE E-RARITY TO E-T-RARITY.
039900     MOVE E-IMAGE-FILE TO E-T-IMAGE-FILE.
040000     MOVE E-LAST-UPDATED TO E-T-LAST-UPDATED.
040100     MOVE E-PRICE-TEXT TO PRICE-TEXT-WORK.
040200     IF PRICE-TEXT-WORK = SPACES
040300         MOVE 'N' TO E-T-PRICE-PRESENT
040400         MOVE ZERO TO E-T-PRICE
040500     ELSE
040600         MOVE 'Y' TO E-T-PRICE-PRESENT
040700         COMPUTE E-T-PRICE =
040800             (PRICE-WHOLE-PART * 100 + PRICE-CENTS-PART) / 100
040900     END-IF.
041000     MOVE 'N' TO FOUND-EXISTING-SWITCH.
041100     IF EARLIER-TABLE-COUNT > ZERO
041200         PERFORM 1210-SEARCH-EARLIER-TABLE THRU 1210-EXIT
041300             VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
041400             UNTIL TABLE-SEARCH-INDEX > EARLIER-TABLE-COUNT
041500                OR FOUND-EXISTING-ENTRY
041600     END-IF.
041700     IF FOUND-EXISTING-ENTRY
041800         ADD E-COUNT TO E-T-COUNT (TABLE-SEARCH-INDEX)
041900     ELSE
042000         ADD 1 TO EARLIER-TABLE-COUNT
042100         MOVE E-IDENTITY-KEY TO
042200             E-IDENTITY-KEY (EARLIER-TABLE-COUNT)
042300         MOVE E-COUNT TO E-T-COUNT (EARLIER-TABLE-COUNT)
042400         MOVE E-T-CARD-TYPE TO
042500             E-T-CARD-TYPE (EARLIER-TABLE-COUNT)
042600         MOVE E-T-COST TO E-T-COST (EARLIER-TABLE-COUNT)
042700         MOVE E-T-RARITY TO E-T-RARITY (EARLIER-TABLE-COUNT)
042800         MOVE E-T-IMAGE-FILE TO
042900             E-T-IMAGE-FILE (EARLIER-TABLE-COUNT)
043000         MOVE E-T-PRICE-PRESENT TO
043100             E-T-PRICE-PRESENT (EARLIER-TABLE-COUNT)
043200         MOVE E-T-PRICE TO E-T-PRICE (EARLIER-TABLE-COUNT)
043300         MOVE E-T-LAST-UPDATED TO
043400             E-T-LAST-UPDATED (EARLIER-TABLE-COUNT)
043500     END-IF.
043600     PERFORM 1100-READ-EARLIER THRU 1100-EXIT.
043700 1200-EXIT.
043800     EXIT.
043900
044000 1210-SEARCH-EARLIER-TABLE.
044100     IF E-IDENTITY-KEY =
044200             E-IDENTITY-KEY (TABLE-SEARCH-INDEX)
044300         MOVE 'Y' TO FOUND-EXISTING-SWITCH
044400     END-IF.
044500 1210-EXIT.
044600     EXIT.
044700
044800*
044900*    LOAD AND AGGREGATE THE LATER EXPORT.  SAME
045000*    SHAPE AS 1000-LOAD-EARLIER ABOVE, WITH THE L- FIELDS.
045100*
045200 2000-LOAD-LATER.
045300     MOVE ZERO TO LATER-TABLE-COUNT.
045400     MOVE 'N' TO LATER-EOF-SWITCH.
045500     OPEN INPUT LATER-FILE.
045600     PERFORM 2100-READ-LATER THRU 2100-EXIT.
045700     PERFORM 2200-PROCESS-LATER-LINE THRU 2200-EXIT
045800         UNTIL END-OF-LATER-FILE.
045900     CLOSE LATER-FILE.
046000 2000-EXIT.
046100     EXIT.
046200
046300 2100-READ-LATER.
046400     READ LATER-FILE
046500         AT END MOVE 'Y' TO LATER-EOF-SWITCH.
046600 2100-EXIT.
046700     EXIT.
046800
046900 2200-PROCESS-LATER-LINE.
047000     MOVE L-EDITION TO L-T-EDITION.
047100     MOVE L-CARD-NUMBER TO L-T-CARD-NUMBER.
047200     MOVE L-NAME TO L-T-NAME.
047300     MOVE L-LANGUAGE TO L-T-LANGUAGE.
047400     MOVE L-FOIL TO L-T-FOIL.
047500     MOVE L-SIGNED TO L-T-SIGNED.
047600     MOVE L-ARTIST-PROOF TO L-T-ARTIST-PROOF.
047700     MOVE L-ALTERED-ART TO L-T-ALTERED-ART.
047800     MOVE L-MISPRINT TO L-T-MISPRINT.
047900     MOVE L-PROMO TO L-T-PROMO.
048000     MOVE L-TEXTLESS TO L-T-TEXTLESS.
048100     MOVE L-CONDITION TO L-T-CONDITION.
048200     MOVE L-CARD-TYPE TO L-T-CARD-TYPE.
048300     MOVE L-COST TO L-T-COST.
048400     MOVE L-RARITY TO L-T-RARITY.
048500     MOVE L-IMAGE-FILE TO L-T-IMAGE-FILE.
048600     MOVE L-LAST-UPDATED TO L-T-LAST-UPDATED.
048700     MOVE L-PRICE-TEXT TO PRICE-TEXT-WORK.
048800     IF PRICE-TEXT-WORK = SPACES
048900         MOVE 'N' TO L-T-PRICE-PRESENT
049000         MOVE ZERO TO L-T-PRICE
049100     ELSE
049200         MOVE 'Y' TO L-T-PRICE-PRESENT
049300         COMPUTE L-T-PRICE =
049400             (PRICE-WHOLE-PART * 100 + PRICE-CENTS-PART) / 100
049500     END-IF.
049600     MOVE 'N' TO FOUND-EXISTING-SWITCH.
049700     IF LATER-TABLE-COUNT > ZERO
049800         PERFORM 2210-SEARCH-LATER-TABLE THRU 2210-EXIT
049900             VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
050000             UNTIL TABLE-SEARCH-INDEX > LATER-TABLE-COUNT
050100                OR FOUND-EXISTING-ENTRY
050200     END-IF.
050300     IF FOUND-EXISTING-ENTRY
050400         ADD L-COUNT TO L-T-COUNT (TABLE-SEARCH-INDEX)
050500     ELSE
050600         ADD 1 TO LATER-TABLE-COUNT
050700         MOVE L-IDENTITY-KEY TO
050800             L-IDENTITY-KEY (LATER-TABLE-COUNT)
050900         MOVE L-COUNT TO L-T-COUNT (LATER-TABLE-COUNT)
051000         MOVE L-T-CARD-TYPE TO
051100             L-T-CARD-TYPE (LATER-TABLE-COUNT)
051200         MOVE L-T-COST TO L-T-COST (LATER-TABLE-COUNT)
051300         MOVE L-T-RARITY TO L-T-RARITY (LATER-TABLE-COUNT)
051400         MOVE L-T-IMAGE-FILE TO
051500             L-T-IMAGE-FILE (LATER-TABLE-COUNT)
051600         MOVE L-T-PRICE-PRESENT TO
051700             L-T-PRICE-PRESENT (LATER-TABLE-COUNT)
051800         MOVE L-T-PRICE TO L-T-PRICE (LATER-TABLE-COUNT)
051900         MOVE L-T-LAST-UPDATED TO
052000             L-T-LAST-UPDATED (LATER-TABLE-COUNT)
052100     END-IF.
052200     PERFORM 2100-READ-LATER THRU 2100-EXIT.
052300 2200-EXIT.
052400     EXIT.
052500
052600 2210-SEARCH-LATER-TABLE.
052700     IF L-IDENTITY-KEY =
052800             L-IDENTITY-KEY (TABLE-SEARCH-INDEX)
052900         MOVE 'Y' TO FOUND-EXISTING-SWITCH
053000     END-IF.
053100 2210-EXIT.
053200     EXIT.
053300
053400 3000-OPEN-REPORT.
053500     OPEN OUTPUT DIFF-REPORT.
053600 3000-EXIT.
053700     EXIT.
053800
053900*
054000*    SAME DIFF LOGIC AS THE CURRENT SYSTEM, OVER THE
054100*    SHORTER (NO-IMAGE-FILE) IDENTITY KEY.  CV-0015 AGGREGATES
054200*    BEFORE PRINTING AND SORTS ASCENDING BY IDENTITY KEY.
054300*
054400 4000-BUILD-DIFF-TABLE.
054500     MOVE ZERO TO DIFF-TABLE-COUNT.
054600     PERFORM 4100-SCAN-EARLIER-AGAINST-LATER THRU 4100-EXIT
054700         VARYING SCAN-EARLIER-INDEX FROM 1 BY 1
054800         UNTIL SCAN-EARLIER-INDEX > EARLIER-TABLE-COUNT.
054900     PERFORM 4200-SCAN-LATER-FOR-NEW THRU 4200-EXIT
055000         VARYING SCAN-LATER-INDEX FROM 1 BY 1
055100         UNTIL SCAN-LATER-INDEX > LATER-TABLE-COUNT.
055200     PERFORM 4300-SORT-DIFF-TABLE THRU 4300-EXIT.
055300 4000-EXIT.
055400     EXIT.
055500
055600 4100-SCAN-EARLIER-AGAINST-LATER.
055700     MOVE 'N' TO FOUND-MATCH-SWITCH.
055800     IF LATER-TABLE-COUNT > ZERO
055900         PERFORM 4110-FIND-IN-LATER THRU 4110-EXIT
056000             VARYING SCAN-LATER-INDEX FROM 1 BY 1
056100             UNTIL SCAN-LATER-INDEX > LATER-TABLE-COUNT
056200                OR FOUND-MATCHING-ENTRY
056300     END-IF.
056400     IF FOUND-MATCHING-ENTRY
056500         IF L-T-COUNT (SCAN-LATER-INDEX) NOT =
056600                 E-T-COUNT (SCAN-EARLIER-INDEX)
056700             COMPUTE DFE-COUNT (DIFF-TABLE-COUNT + 1) =
056800                 L-T-COUNT (SCAN-LATER-INDEX) -
056900                 E-T-COUNT (SCAN-EARLIER-INDEX)
057000             PERFORM 4400-APPEND-DIFF-FROM-LATER THRU 4400-EXIT
057100         END-IF
057200     ELSE
057300         COMPUTE DFE-COUNT (DIFF-TABLE-COUNT + 1) =
057400             ZERO - E-T-COUNT (SCAN-EARLIER-INDEX)
057500         PERFORM 4500-APPEND-DIFF-FROM-EARLIER THRU 4500-EXIT
057600     END-IF.
057700 4100-EXIT.
057800     EXIT.
057900
058000 4110-FIND-IN-LATER.
058100     IF E-IDENTITY-KEY-ALL (SCAN-EARLIER-INDEX) =
058200             L-IDENTITY-KEY-ALL (SCAN-LATER-INDEX)
058300         MOVE 'Y' TO FOUND-MATCH-SWITCH
058400     END-IF.
058500 4110-EXIT.
058600     EXIT.
058700
058800 4200-SCAN-LATER-FOR-NEW.
058900     MOVE 'N' TO FOUND-MATCH-SWITCH.
059000     IF EARLIER-TABLE-COUNT > ZERO
059100         PERFORM 4210-FIND-IN-EARLIER THRU 4210-EXIT
059200             VARYING SCAN-EARLIER-INDEX FROM 1 BY 1
059300             UNTIL SCAN-EARLIER-INDEX > EARLIER-TABLE-COUNT
059400                OR FOUND-MATCHING-ENTRY
059500     END-IF.
059600     IF NOT FOUND-MATCHING-ENTRY
059700         MOVE L-T-COUNT (SCAN-LATER-INDEX) TO
059800             DFE-COUNT (DIFF-TABLE-COUNT + 1)
059900         PERFORM 4400-APPEND-DIFF-FROM-LATER THRU 4400-EXIT
060000     END-IF.
060100 4200-EXIT.
060200     EXIT.
060300
060400 4210-FIND-IN-EARLIER.
060500     IF L-IDENTITY-KEY-ALL (SCAN-LATER-INDEX) =
060600             E-IDENTITY-KEY-ALL (SCAN-EARLIER-INDEX)
060700         MOVE 'Y' TO FOUND-MATCH-SWITCH
060800     END-IF.
060900 4210-EXIT.
061000     EXIT.
061100
061200 4400-APPEND-DIFF-FROM-LATER.
061300     ADD 1 TO DIFF-TABLE-COUNT.
061400     MOVE L-IDENTITY-KEY (SCAN-LATER-INDEX) TO
061500         DFE-IDENTITY-KEY (DIFF-TABLE-COUNT).
061600     MOVE L-T-CARD-TYPE (SCAN-LATER-INDEX) TO
061700         DFE-CARD-TYPE (DIFF-TABLE-COUNT).
061800     MOVE L-T-COST (SCAN-LATER-INDEX) TO
061900         DFE-COST (DIFF-TABLE-COUNT).
062000     MOVE L-T-RARITY (SCAN-LATER-INDEX) TO
062100         DFE-RARITY (DIFF-TABLE-COUNT).
062200     MOVE L-T-IMAGE-FILE (SCAN-LATER-INDEX) TO
062300         DFE-IMAGE-FILE (DIFF-TABLE-COUNT).
062400     MOVE L-T-PRICE-PRESENT (SCAN-LATER-INDEX) TO
062500         DFE-PRICE-PRESENT (DIFF-TABLE-COUNT).
062600     MOVE L-T-PRICE (SCAN-LATER-INDEX) TO
062700         DFE-PRICE (DIFF-TABLE-COUNT).
062800*    DFE-COUNT WAS ALREADY SET BY THE CALLING PARAGRAPH.
062900 4400-EXIT.
063000     EXIT.
063100
063200 4500-APPEND-DIFF-FROM-EARLIER.
063300     ADD 1 TO DIFF-TABLE-COUNT.
063400     MOVE E-IDENTITY-KEY (SCAN-EARLIER-INDEX) TO
063500         DFE-IDENTITY-KEY (DIFF-TABLE-COUNT).
063600     MOVE E-T-CARD-TYPE (SCAN-EARLIER-INDEX) TO
063700         DFE-CARD-TYPE (DIFF-TABLE-COUNT).
063800     MOVE E-T-COST (SCAN-EARLIER-INDEX) TO
063900         DFE-COST (DIFF-TABLE-COUNT).
064000     MOVE E-T-RARITY (SCAN-EARLIER-INDEX) TO
064100         DFE-RARITY (DIFF-TABLE-COUNT).
064200     MOVE E-T-IMAGE-FILE (SCAN-EARLIER-INDEX) TO
064300         DFE-IMAGE-FILE (DIFF-TABLE-COUNT).
064400     MOVE E-T-PRICE-PRESENT (SCAN-EARLIER-INDEX) TO
064500         DFE-PRICE-PRESENT (DIFF-TABLE-COUNT).
064600     MOVE E-T-PRICE (SCAN-EARLIER-INDEX) TO
064700         DFE-PRICE (DIFF-TABLE-COUNT).
064800 4500-EXIT.
064900     EXIT.
065000
065100*
065200*    A SIMPLE BUBBLE SORT - THE DIFF TABLE NEVER HOLDS MORE
065300*    THAN A FEW THOUSAND LINES SO THIS IS FAST ENOUGH AND
065400*    NEEDS NO SORT WORK FILE.
065500*
065600 4300-SORT-DIFF-TABLE.
065700     IF DIFF-TABLE-COUNT > 1
065800         PERFORM 4310-SORT-ONE-PASS THRU 4310-EXIT
065900             VARYING SORT-OUTER-INDEX FROM 1 BY 1
066000             UNTIL SORT-OUTER-INDEX > DIFF-TABLE-COUNT - 1
066100     END-IF.
066200 4300-EXIT.
066300     EXIT.
066400
066500 4310-SORT-ONE-PASS.
066600     PERFORM 4320-COMPARE-AND-SWAP THRU 4320-EXIT
066700         VARYING SORT-INNER-INDEX FROM 1 BY 1
066800         UNTIL SORT-INNER-INDEX >
066900             DIFF-TABLE-COUNT - SORT-OUTER-INDEX.
067000 4310-EXIT.
067100     EXIT.
067200
067300 4320-COMPARE-AND-SWAP.
067400     IF DFE-IDENTITY-KEY-ALL (SORT-INNER-INDEX) >
067500             DFE-IDENTITY-KEY-ALL (SORT-INNER-INDEX + 1)
067600         MOVE DIFF-ENTRY (SORT-INNER-INDEX) TO
067700             DIFF-ENTRY-HOLD-AREA
067800         MOVE DIFF-ENTRY (SORT-INNER-INDEX + 1) TO
067900             DIFF-ENTRY (SORT-INNER-INDEX)
068000         MOVE DIFF-ENTRY-HOLD-AREA TO
068100             DIFF-ENTRY (SORT-INNER-INDEX + 1)
068200     END-IF.
068300 4320-EXIT.
068400     EXIT.
068500
068600 5000-PRINT-DIFF-LINES.
068700     PERFORM 5100-FORMAT-AND-WRITE-LINE THRU 5100-EXIT
068800         VARYING DIFF-INDEX FROM 1 BY 1
068900         UNTIL DIFF-INDEX > DIFF-TABLE-COUNT.
069000 5000-EXIT.
069100     EXIT.
069200
069300 5100-FORMAT-AND-WRITE-LINE.
069400     IF DFE-COUNT (DIFF-INDEX) NOT = ZERO
069500         PERFORM 5200-BUILD-FEATURE-LIST THRU 5200-EXIT
069600         MOVE ZERO TO DIFF-CARD-NUMBER-DISPLAY                    CV-0021 
069700         MOVE DFE-CARD-NUMBER (DIFF-INDEX) TO
069800             DIFF-CARD-NUMBER-DISPLAY                             CV-0021 
069900         PERFORM 5150-FIND-COUNT-START THRU 5150-EXIT
070000         MOVE SPACES TO DIFF-LINE-WORK-AREA
070100         STRING COUNT-EDIT-TEXT (COUNT-FIRST-NONBLANK:)
070200                                          DELIMITED BY SIZE
070300                ' x '                    DELIMITED BY SIZE
070400                DFE-NAME (DIFF-INDEX)    DELIMITED BY '  '
070500                ' ('                     DELIMITED BY SIZE
070600                DFE-EDITION (DIFF-INDEX) DELIMITED BY '  '
070700                ', #'                    DELIMITED BY SIZE
070800                DIFF-CARD-NUMBER-DISPLAY DELIMITED BY SIZE        CV-0021 
070900                ') | '                   DELIMITED BY SIZE
071000                DFE-CONDITION (DIFF-INDEX) DELIMITED BY '  '
071100                FEATURE-LIST-TEXT        DELIMITED BY '  '
071200             INTO DIFF-LINE-TEXT
071300         END-STRING
071400         MOVE DIFF-LINE-WORK-AREA TO DIFF-PRINT-LINE
071500         WRITE DIFF-PRINT-LINE
071600     END-IF.
071700 5100-EXIT.
071800     EXIT.
071900
072000 5150-FIND-COUNT-START.
072100     MOVE DFE-COUNT (DIFF-INDEX) TO COUNT-EDIT-TEXT.
072200     MOVE 1 TO COUNT-FIRST-NONBLANK.
072300     PERFORM 5151-SCAN-FOR-NONBLANK THRU 5151-EXIT
072400         UNTIL COUNT-EDIT-TEXT (COUNT-FIRST-NONBLANK:1)
072500             NOT = SPACE.
072600 5150-EXIT.
072700     EXIT.
072800
072900 5151-SCAN-FOR-NONBLANK.
073000     ADD 1 TO COUNT-FIRST-NONBLANK.
073100 5151-EXIT.
073200     EXIT.
073300
073400*
073500*    FEATURE LIST - EACH NON-BLANK FLAG ADDS ITS TITLE-CASED
073600*    NAME TO THE LIST, IN FOIL/SIGNED/PROOF/ALTERED/MISPRINT/
073700*    PROMO/TEXTLESS ORDER, SAME AS THE FLAGS SIT ON THE RECORD.
073800*
073900 5200-BUILD-FEATURE-LIST.
074000     MOVE SPACES TO FEATURE-LIST-AREA.
074100     MOVE ZERO TO FEATURE-COUNT.
074200     MOVE 1 TO FEATURE-APPEND-POINTER.
074300     IF DFE-FOIL (DIFF-INDEX) NOT = SPACES
074400         PERFORM 5210-ADD-FEATURE THRU 5210-EXIT
074500     END-IF.
074600     IF DFE-SIGNED (DIFF-INDEX) NOT = SPACES
074700         PERFORM 5211-ADD-FEATURE THRU 5211-EXIT
074800     END-IF.
074900     IF DFE-ARTIST-PROOF (DIFF-INDEX) NOT = SPACES
075000         PERFORM 5212-ADD-FEATURE THRU 5212-EXIT
075100     END-IF.
075200     IF DFE-ALTERED-ART (DIFF-INDEX) NOT = SPACES
075300         PERFORM 5213-ADD-FEATURE THRU 5213-EXIT
075400     END-IF.
075500     IF DFE-MISPRINT (DIFF-INDEX) NOT = SPACES
075600         PERFORM 5214-ADD-FEATURE THRU 5214-EXIT
075700     END-IF.
075800     IF DFE-PROMO (DIFF-INDEX) NOT = SPACES
075900         PERFORM 5215-ADD-FEATURE THRU 5215-EXIT
076000     END-IF.
076100     IF DFE-TEXTLESS (DIFF-INDEX) NOT = SPACES
076200         PERFORM 5216-ADD-FEATURE THRU 5216-EXIT
076300     END-IF.
076400 5200-EXIT.
076500     EXIT.
076600
076700 5210-ADD-FEATURE.
076800     STRING ', Foil' DELIMITED BY SIZE
076900         INTO FEATURE-LIST-TEXT
077000         WITH POINTER FEATURE-APPEND-POINTER.
077100 5210-EXIT.
077200     EXIT.
077300
077400 5211-ADD-FEATURE.
077500     STRING ', Signed' DELIMITED BY SIZE
077600         INTO FEATURE-LIST-TEXT
077700         WITH POINTER FEATURE-APPEND-POINTER.
077800 5211-EXIT.
077900     EXIT.
078000
078100 5212-ADD-FEATURE.
078200     STRING ', Artist Proof' DELIMITED BY SIZE
078300         INTO FEATURE-LIST-TEXT
078400         WITH POINTER FEATURE-APPEND-POINTER.
078500 5212-EXIT.
078600     EXIT.
078700
078800 5213-ADD-FEATURE.
078900     STRING ', Altered Art' DELIMITED BY SIZE
079000         INTO FEATURE-LIST-TEXT
079100         WITH POINTER FEATURE-APPEND-POINTER.
079200 5213-EXIT.
079300     EXIT.
079400
079500 5214-ADD-FEATURE.
079600     STRING ', Misprint' DELIMITED BY SIZE
079700         INTO FEATURE-LIST-TEXT
079800         WITH POINTER FEATURE-APPEND-POINTER.
079900 5214-EXIT.
080000     EXIT.
080100
080200 5215-ADD-FEATURE.
080300     STRING ', Promo' DELIMITED BY SIZE
080400         INTO FEATURE-LIST-TEXT
080500         WITH POINTER FEATURE-APPEND-POINTER.
080600 5215-EXIT.
080700     EXIT.
080800
080900 5216-ADD-FEATURE.
081000     STRING ', Textless' DELIMITED BY SIZE
081100         INTO FEATURE-LIST-TEXT
081200         WITH POINTER FEATURE-APPEND-POINTER.
081300 5216-EXIT.
081400     EXIT.
081500
081600*
081700*    CV-0006 - RAW TOTALS OF BOTH SETS, THE ADJUSTED-PRICE
081800*    FALLBACK TOTAL FOR THE EARLIER SET AGAINST THE LATER SET
081900*    (SEE 6300 BELOW), AND THE ADJUSTED PRICE DELTA OVER THE DIFF
082000*    LINES THAT CARRY A PRICE.  THIS VERSION HAS NO TYPE-KEY
082100*    INDEX AND NO CONDITION MULTIPLIERS - IT PRICES STRICTLY
082200*    BY IDENTITY-KEY MATCH.
082300*
082400 6000-PRINT-PRICE-SUMMARY.
082500     PERFORM 6100-COMPUTE-RAW-EARLIER THRU 6100-EXIT.
082600     PERFORM 6200-COMPUTE-RAW-LATER THRU 6200-EXIT.
082700     PERFORM 6300-COMPUTE-ADJUSTED-EARLIER THRU 6300-EXIT.
082800     PERFORM 6400-COMPUTE-ADJUSTED-DELTA THRU 6400-EXIT.
082900 6000-EXIT.
083000     EXIT.
083100
083200 6100-COMPUTE-RAW-EARLIER.
083300     MOVE ZERO TO RUN-ACCUMULATOR.
083400     PERFORM 6110-ACCUM-ONE-EARLIER-LINE THRU 6110-EXIT
083500         VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
083600         UNTIL TABLE-SEARCH-INDEX > EARLIER-TABLE-COUNT.
083700     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
083800     PERFORM 7000-EDIT-AMOUNT THRU 7000-EXIT.
083900     MOVE SPACES TO DIFF-PRINT-LINE.
084000     MOVE 'Earlier set price:' TO DIFF-PRINT-LINE.
084100     WRITE DIFF-PRINT-LINE.
084200     MOVE SPACES TO DIFF-PRINT-LINE.
084300     STRING '  ' EDIT-AMOUNT-RESULT
084400         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
084500     WRITE DIFF-PRINT-LINE.
084600 6100-EXIT.
084700     EXIT.
084800
084900 6110-ACCUM-ONE-EARLIER-LINE.
085000     IF E-T-HAS-PRICE (TABLE-SEARCH-INDEX)
085100         COMPUTE RUN-ACCUMULATOR = RUN-ACCUMULATOR +
085200             E-T-COUNT (TABLE-SEARCH-INDEX) *
085300             E-T-PRICE (TABLE-SEARCH-INDEX)
085400     END-IF.
085500 6110-EXIT.
085600     EXIT.
085700
085800 6200-COMPUTE-RAW-LATER.
085900     MOVE ZERO TO RUN-ACCUMULATOR.
086000     PERFORM 6210-ACCUM-ONE-LATER-LINE THRU 6210-EXIT
086100         VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
086200         UNTIL TABLE-SEARCH-INDEX > LATER-TABLE-COUNT.
086300     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
086400     PERFORM 7000-EDIT-AMOUNT THRU 7000-EXIT.
086500     MOVE SPACES TO DIFF-PRINT-LINE.
086600     MOVE 'Later set price:' TO DIFF-PRINT-LINE.
086700     WRITE DIFF-PRINT-LINE.
086800     MOVE SPACES TO DIFF-PRINT-LINE.
086900     STRING '  ' EDIT-AMOUNT-RESULT
087000         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
087100     WRITE DIFF-PRINT-LINE.
087200 6200-EXIT.
087300     EXIT.
087400
087500 6210-ACCUM-ONE-LATER-LINE.
087600     IF L-T-HAS-PRICE (TABLE-SEARCH-INDEX)
087700         COMPUTE RUN-ACCUMULATOR = RUN-ACCUMULATOR +
087800             L-T-COUNT (TABLE-SEARCH-INDEX) *
087900             L-T-PRICE (TABLE-SEARCH-INDEX)
088000     END-IF.
088100 6210-EXIT.
088200     EXIT.
088300
088400*
088500*    ADJUSTED-PRICE FALLBACK - FOR EACH EARLIER LINE, USE THE LATER SET'S
088600*    PRICE FOR A MATCHING IDENTITY KEY WHEN ONE EXISTS AND
088700*    CARRIES A PRICE; ELSE USE OUR OWN PRICE IF WE HAVE ONE;
088800*    ELSE THE WHOLE SUMMARY IS AN ERROR.
088900*
089000 6300-COMPUTE-ADJUSTED-EARLIER.
089100     MOVE ZERO TO RUN-ACCUMULATOR.
089200     MOVE 'N' TO FOUND-EXISTING-SWITCH.
089300     PERFORM 6310-APPLY-ONE-EARLIER-LINE THRU 6310-EXIT
089400         VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
089500         UNTIL TABLE-SEARCH-INDEX > EARLIER-TABLE-COUNT
089600            OR FOUND-EXISTING-ENTRY.
089700     IF FOUND-EXISTING-ENTRY
089800         MOVE SPACES TO DIFF-PRINT-LINE
089900         MOVE 'Cannot show pricing due to error below:'
090000             TO DIFF-PRINT-LINE
090100         WRITE DIFF-PRINT-LINE
090200         MOVE SPACES TO DIFF-PRINT-LINE
090300         STRING 'Cannot accurately determine pricing'
090400             DELIMITED BY SIZE INTO DIFF-PRINT-LINE
090500         WRITE DIFF-PRINT-LINE
090600     ELSE
090700         MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE
090800         PERFORM 7000-EDIT-AMOUNT THRU 7000-EXIT
090900         MOVE SPACES TO DIFF-PRINT-LINE
091000         MOVE 'Earlier set adjusted price:' TO DIFF-PRINT-LINE
091100         WRITE DIFF-PRINT-LINE
091200         MOVE SPACES TO DIFF-PRINT-LINE
091300         STRING '  ' EDIT-AMOUNT-RESULT
091400             DELIMITED BY SIZE INTO DIFF-PRINT-LINE
091500         WRITE DIFF-PRINT-LINE
091600     END-IF.
091700*    FOUND-EXISTING-SWITCH IS BORROWED HERE TO MEAN "HARD
091800*    ERROR" RATHER THAN ITS LOAD-TIME MEANING - THE SCOPE IS
091900*    LOCAL TO THIS PARAGRAPH AND THE ONE BELOW IT.
092000 6300-EXIT.
092100     EXIT.
092200
092300 6310-APPLY-ONE-EARLIER-LINE.
092400     MOVE 'N' TO FOUND-MATCH-SWITCH.
092500     IF LATER-TABLE-COUNT > ZERO
092600         PERFORM 6320-FIND-MATCH-IN-LATER THRU 6320-EXIT
092700             VARYING SCAN-LATER-INDEX FROM 1 BY 1
092800             UNTIL SCAN-LATER-INDEX > LATER-TABLE-COUNT
092900                OR FOUND-MATCHING-ENTRY
093000     END-IF.
093100     IF FOUND-MATCHING-ENTRY AND L-T-HAS-PRICE (SCAN-LATER-INDEX)
093200         COMPUTE LINE-APPLIED-VALUE =
093300             E-T-COUNT (TABLE-SEARCH-INDEX) *
093400             L-T-PRICE (SCAN-LATER-INDEX)
093500         ADD LINE-APPLIED-VALUE TO RUN-ACCUMULATOR
093600     ELSE
093700         IF E-T-HAS-PRICE (TABLE-SEARCH-INDEX)
093800             COMPUTE LINE-APPLIED-VALUE =
093900                 E-T-COUNT (TABLE-SEARCH-INDEX) *
094000                 E-T-PRICE (TABLE-SEARCH-INDEX)
094100             ADD LINE-APPLIED-VALUE TO RUN-ACCUMULATOR
094200         ELSE
094300             MOVE 'Y' TO FOUND-EXISTING-SWITCH
094400         END-IF
094500     END-IF.
094600 6310-EXIT.
094700     EXIT.
094800
094900 6320-FIND-MATCH-IN-LATER.
095000     IF E-IDENTITY-KEY-ALL (TABLE-SEARCH-INDEX) =
095100             L-IDENTITY-KEY-ALL (SCAN-LATER-INDEX)
095200         MOVE 'Y' TO FOUND-MATCH-SWITCH
095300     END-IF.
095400 6320-EXIT.
095500     EXIT.
095600
095700*
095800*    ADJUSTED PRICE DELTA - SUM OF COUNT TIMES PRICE OVER THE
095900*    DIFF RECORDS THAT CARRY A PRICE.  DIFF RECORDS WITH NO
096000*    PRICE ARE SKIPPED RATHER THAN TREATED AS AN ERROR - THE
096100*    DIFF LINE ITSELF MAY BE A REMOVAL WITH NOTHING TO PRICE.
096200*
096300 6400-COMPUTE-ADJUSTED-DELTA.
096400     MOVE ZERO TO RUN-ACCUMULATOR.
096500     PERFORM 6410-ACCUM-ONE-DIFF-LINE THRU 6410-EXIT
096600         VARYING DIFF-INDEX FROM 1 BY 1
096700         UNTIL DIFF-INDEX > DIFF-TABLE-COUNT.
096800     MOVE RUN-ACCUMULATOR TO EDIT-AMOUNT-VALUE.
096900     PERFORM 7000-EDIT-AMOUNT THRU 7000-EXIT.
097000     MOVE SPACES TO DIFF-PRINT-LINE.
097100     MOVE 'Adjusted price delta:' TO DIFF-PRINT-LINE.
097200     WRITE DIFF-PRINT-LINE.
097300     MOVE SPACES TO DIFF-PRINT-LINE.
097400     STRING '  ' EDIT-AMOUNT-RESULT
097500         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
097600     WRITE DIFF-PRINT-LINE.
097700 6400-EXIT.
097800     EXIT.
097900
098000 6410-ACCUM-ONE-DIFF-LINE.
098100     IF DFE-HAS-PRICE (DIFF-INDEX)
098200         COMPUTE LINE-APPLIED-VALUE =
098300             DFE-COUNT (DIFF-INDEX) * DFE-PRICE (DIFF-INDEX)
098400         ADD LINE-APPLIED-VALUE TO RUN-ACCUMULATOR
098500     END-IF.
098600 6410-EXIT.
098700     EXIT.
098800
098900*
099000*    EDIT-AMOUNT - FORMAT A SIGNED AMOUNT AS "$1,234.50" OR
099100*    "-$1,234.50".  FLOATS THE DOLLAR SIGN OVER LEADING ZEROS,
099200*    THEN LEFT-JUSTIFIES THE RESULT.
099300*
099400 7000-EDIT-AMOUNT.
099500     MOVE SPACES TO EDIT-AMOUNT-RESULT.
099600     IF EDIT-AMOUNT-SIGN-TEST < ZERO
099700         COMPUTE EDIT-AMOUNT-MAGNITUDE =
099800             ZERO - EDIT-AMOUNT-VALUE
099900         PERFORM 7020-FIND-FIRST-NONBLANK THRU 7020-EXIT
100000         STRING '-'
100100             EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:)
100200             DELIMITED BY SIZE
100300             INTO EDIT-AMOUNT-RESULT
100400     ELSE
100500         MOVE EDIT-AMOUNT-VALUE TO EDIT-AMOUNT-MAGNITUDE
100600         PERFORM 7010-LEFT-JUSTIFY THRU 7010-EXIT
100700     END-IF.
100800 7000-EXIT.
100900     EXIT.
101000
101100 7010-LEFT-JUSTIFY.
101200     PERFORM 7020-FIND-FIRST-NONBLANK THRU 7020-EXIT.
101300     STRING EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:)
101400             DELIMITED BY SIZE
101500         INTO EDIT-AMOUNT-RESULT.
101600 7010-EXIT.
101700     EXIT.
101800
101900 7020-FIND-FIRST-NONBLANK.
102000     MOVE 1 TO JUSTIFY-SCAN-INDEX.
102100     PERFORM 7021-STEP-ONE-POSITION THRU 7021-EXIT
102200         UNTIL EDIT-AMOUNT-MAGNITUDE (JUSTIFY-SCAN-INDEX:1)
102300             NOT = SPACE.
102400 7020-EXIT.
102500     EXIT.
102600
102700 7021-STEP-ONE-POSITION.
102800     ADD 1 TO JUSTIFY-SCAN-INDEX.
102900 7021-EXIT.
103000     EXIT.
103100
103200 9000-TERMINATE.
103300     CLOSE DIFF-REPORT.
103400 9000-EXIT.
103500     EXIT.
103600
