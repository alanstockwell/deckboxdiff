000100*****************************************************************
000200*                                                               *
000300*   P R O G R A M   I D E N T I F I C A T I O N                 *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CARDLOAD.
000800 AUTHOR.        R. ALVAREZ.
000900 INSTALLATION.  CARDVAULT DATA PROCESSING CENTER.
001000 DATE-WRITTEN.  03/14/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*****************************************************************
001600*  DATE      BY   REQUEST    DESCRIPTION                       *
001700*  --------  ---  ---------  -------------------------------- *
001800*  03/14/89  RA   CV-0012    ORIGINAL INSTALLATION.  WRITTEN   *
001900*                            AS A CALLABLE SUBPROGRAM SO THE   *
002000*                            SAME LOAD/AGGREGATE LOGIC COULD   *
002100*                            BE SHARED BY THE EARLIER-EXPORT   *
002200*                            AND LATER-EXPORT PASSES OF THE    *
002300*                            INVENTORY DIFF RUN (CARDDIF1).    *
002400*  06/02/89  RA   CV-0031    ADDED TYPE-KEY PORTION OF THE     *
002500*                            IDENTITY KEY SO APPLIED PRICING   *
002600*                            COULD LOOK UP A PRICE WITHOUT     *
002700*                            REGARD TO CONDITION.              *
002800*  11/19/89  TFO  CV-0058    FIXED AGGREGATION BUG - A SECOND  *
002900*                            LINE WITH THE SAME IDENTITY KEY   *
003000*                            WAS OVERLAYING THE FIRST-SEEN     *
003100*                            DESCRIPTIVE FIELDS INSTEAD OF     *
003200*                            JUST ADDING ITS COUNT.            *
003300*  02/08/90  RA   CV-0074    ADDED LOAD-SEQUENCE NUMBER TO     *
003400*                            EACH TABLE ENTRY SO THE "FIRST    *
003500*                            LOADED RECORD FOR A TYPE-KEY"     *
003600*                            RULE CAN BE HONORED EVEN AFTER    *
003700*                            THE DIFF TABLE IS RE-SORTED.      *
003800*  09/17/90  MPK  CV-0101    PRICE AND MY-PRICE ARRIVE ON THE  *
003900*                            EXPORT WITH A LEADING DOLLAR      *
004000*                            SIGN.  ADDED THE STRIP-SIGN LOGIC *
004100*                            BELOW RATHER THAN MAKE CARDDIF1   *
004200*                            DO IT TWICE.                      *
004300*  04/30/91  MPK  CV-0118    TRACK MINIMUM/MAXIMUM LAST-UPDATED*
004400*                            ACROSS THE FILE FOR THE RUN LOG.  *
004500*  01/06/99  DWH  Y2K-009    LAST-UPDATED IS A FOUR-DIGIT-YEAR *
004600*                            STRING FIELD - STRING COMPARE     *
004700*                            ALREADY SORTS CORRECTLY ACROSS    *
004800*                            THE CENTURY BOUNDARY.  VERIFIED,  *
004900*                            NO CODE CHANGE REQUIRED.          *
005000*  08/22/01  DWH  CV-0142    RAISED TABLE-MAX FROM 1500 TO     *
005100*                            3000 LINES - LARGE SETS (FOIL     *
005200*                            MASTER SETS) WERE OVERFLOWING.    *
005300*****************************************************************
005400*  THIS SUBPROGRAM READS ONE INVENTORY EXPORT FILE FROM FRONT  *
005500*  TO BACK AND BUILDS THE CALLER'S IN-MEMORY INVENTORY TABLE,  *
005600*  AGGREGATING LINES THAT SHARE THE SAME IDENTITY KEY.  IT IS  *
005700*  CALLED ONCE FOR THE EARLIER EXPORT AND AGAIN FOR THE LATER  *
005800*  EXPORT - THE CALLER SUPPLIES A FRESH TABLE EACH TIME.       *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-4381.
006300 OBJECT-COMPUTER.  IBM-4381.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT INVENTORY-FILE-IN ASSIGN TO DYNAMIC
006900         INVENTORY-FILE-ID
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS INVENTORY-FILE-STATUS.
007200
007300*****************************************************************
007400*  DATA DIVISION                                                *
007500*****************************************************************
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900*    ONE LINE OF AN INVENTORY EXPORT - SEE THE RECORD LAYOUT
008000*    NOTES IN CARDDIF1 FOR THE IDENTITY-KEY / TYPE-KEY RULES.
008100*
008200 FD  INVENTORY-FILE-IN
008300     LABEL RECORD IS STANDARD
008400     RECORD CONTAINS 450 CHARACTERS
008500     DATA RECORD IS INVENTORY-RECORD-IN.
008600 01  INVENTORY-RECORD-IN.
008700     05  IR-COUNT                PIC 9(05).
008800     05  IR-NAME                 PIC X(60).
008900     05  IR-EDITION              PIC X(40).
009000     05  IR-CARD-NUMBER          PIC 9(04).
009100     05  IR-CONDITION            PIC X(25).
009200     05  IR-LANGUAGE             PIC X(15).
009300     05  IR-FOIL                 PIC X(10).
009400     05  IR-SIGNED               PIC X(10).
009500     05  IR-ARTIST-PROOF         PIC X(10).
009600     05  IR-ALTERED-ART          PIC X(10).
009700     05  IR-MISPRINT             PIC X(10).
009800     05  IR-PROMO                PIC X(10).
009900     05  IR-TEXTLESS             PIC X(10).
010000     05  IR-CARD-TYPE            PIC X(60).
010100     05  IR-COST                 PIC X(30).
010200     05  IR-RARITY               PIC X(15).
010300     05  IR-PRICE-TEXT           PIC X(11).
010400     05  IR-MY-PRICE-TEXT        PIC X(11).
010500     05  IR-IMAGE-FILE           PIC X(50).
010600     05  IR-LAST-UPDATED         PIC X(19).
010700     05  FILLER                  PIC X(35).
010800
010900 WORKING-STORAGE SECTION.
011000 77  INVENTORY-FILE-ID           PIC X(08).
011100 77  INVENTORY-FILE-STATUS       PIC X(02).
011200 77  END-OF-FILE-SWITCH          PIC X(01) VALUE 'N'.
011300     88  END-OF-INVENTORY-FILE       VALUE 'Y'.
011400 77  FOUND-EXISTING-SWITCH       PIC X(01) VALUE 'N'.
011500     88  FOUND-EXISTING-ENTRY        VALUE 'Y'.
011600 77  TABLE-SEARCH-INDEX          PIC S9(4) COMP.
011700 77  LOAD-SEQUENCE-COUNTER       PIC S9(7) COMP VALUE ZERO.
011800
011900*
012000*    PRICE / MY-PRICE ARRIVE AS TEXT WITH A LEADING "$" WHEN
012100*    PRESENT, OR SPACES WHEN THE EXPORT CARRIES NO PRICE.
012200*    THE REDEFINITIONS BELOW PEEL THE SIGN OFF AND EXPOSE THE
012300*    WHOLE-DOLLAR AND CENTS PORTIONS SEPARATELY.  (REDEFINES 1,2)
012400*
012500 01  PRICE-CONVERSION-AREA.
012600     05  PRICE-TEXT-WORK         PIC X(11).
012700     05  PRICE-TEXT-PARTS REDEFINES PRICE-TEXT-WORK.
012800         10  PRICE-DOLLAR-SIGN       PIC X.
012900         10  PRICE-WHOLE-PART        PIC 9(7).
013000         10  PRICE-DECIMAL-POINT     PIC X.
013100         10  PRICE-CENTS-PART        PIC 99.
013200     05  MY-PRICE-TEXT-WORK      PIC X(11).
013300     05  MY-PRICE-TEXT-PARTS REDEFINES MY-PRICE-TEXT-WORK.
013400         10  MY-PRICE-DOLLAR-SIGN    PIC X.
013500         10  MY-PRICE-WHOLE-PART     PIC 9(7).
013600         10  MY-PRICE-DECIMAL-POINT  PIC X.
013700         10  MY-PRICE-CENTS-PART     PIC 99.
013800     05  FILLER                  PIC X(08).
013900
014000*
014100*    ONE CONVERTED INVENTORY LINE, STAGED BEFORE IT IS EITHER
014200*    ADDED TO THE TABLE AS A NEW LINE OR FOLDED INTO AN
014300*    EXISTING ONE THAT SHARES ITS IDENTITY KEY.
014400*
014500 01  CURRENT-ENTRY.
014600     05  CURRENT-IDENTITY-KEY.
014700         10  CURRENT-TYPE-KEY.
014800             15  CURRENT-EDITION         PIC X(40).
014900             15  CURRENT-CARD-NUMBER     PIC 9(04).
015000             15  CURRENT-NAME            PIC X(60).
015100             15  CURRENT-LANGUAGE        PIC X(15).
015200             15  CURRENT-FOIL            PIC X(10).
015300             15  CURRENT-SIGNED          PIC X(10).
015400             15  CURRENT-ARTIST-PROOF    PIC X(10).
015500             15  CURRENT-ALTERED-ART     PIC X(10).
015600             15  CURRENT-MISPRINT        PIC X(10).
015700             15  CURRENT-PROMO           PIC X(10).
015800             15  CURRENT-TEXTLESS        PIC X(10).
015900             15  CURRENT-IMAGE-FILE      PIC X(50).
016000         10  CURRENT-CONDITION       PIC X(25).
016100     05  CURRENT-COUNT               PIC S9(7).
016200     05  CURRENT-CARD-TYPE           PIC X(60).
016300     05  CURRENT-COST                PIC X(30).
016400     05  CURRENT-RARITY              PIC X(15).
016500     05  CURRENT-PRICE-PRESENT       PIC X.
016600         88  CURRENT-HAS-PRICE           VALUE 'Y'.
016700     05  CURRENT-PRICE               PIC S9(7)V99.
016800     05  CURRENT-MY-PRICE-PRESENT    PIC X.
016900         88  CURRENT-HAS-MY-PRICE        VALUE 'Y'.
017000     05  CURRENT-MY-PRICE            PIC S9(7)V99.
017100     05  CURRENT-LAST-UPDATED        PIC X(19).
017200     05  FILLER                      PIC X(10).
017300
017400 LINKAGE SECTION.
017500 01  LOAD-FILE-NAME              PIC X(08).
017600 01  LOAD-MIN-UPDATED            PIC X(19).
017700 01  LOAD-MAX-UPDATED            PIC X(19).
017800 01  LOAD-RETURN-CODE            PIC X(02).
017900*
018000*    THE IN-MEMORY INVENTORY TABLE.  THIS LAYOUT IS THE SAME
018100*    ONE THE CALLER (CARDDIF1) KEEPS IN WORKING-STORAGE - IT
018200*    IS PASSED BY REFERENCE SO WE CAN BUILD IT DIRECTLY.
018300*    "SET EQUALITY" OVER TWO OF THESE TABLES (TWO SETS ARE
018400*    EQUAL WHEN EVERY LINE OF EACH MATCHES THE OTHER'S COUNT
018500*    FOR THE SAME IDENTITY KEY) IS NOT EXERCISED BY EITHER
018600*    DRIVER PROGRAM AND IS NOT CODED HERE.
018700*
018800 01  LOAD-TABLE.
018900     05  LOAD-TABLE-COUNT        PIC S9(4) COMP.
019000     05  LOAD-TABLE-ENTRY OCCURS 3000 TIMES
019100             INDEXED BY LOAD-ENTRY-INDEX.
019200         10  ENTRY-IDENTITY-KEY.
019300             15  ENTRY-TYPE-KEY.
019400                 20  ENTRY-EDITION       PIC X(40).
019500                 20  ENTRY-CARD-NUMBER   PIC 9(04).
019600                 20  ENTRY-NAME          PIC X(60).
019700                 20  ENTRY-LANGUAGE      PIC X(15).
019800                 20  ENTRY-FOIL          PIC X(10).
019900                 20  ENTRY-SIGNED        PIC X(10).
020000                 20  ENTRY-ARTIST-PROOF  PIC X(10).
020100                 20  ENTRY-ALTERED-ART   PIC X(10).
020200                 20  ENTRY-MISPRINT      PIC X(10).
020300                 20  ENTRY-PROMO         PIC X(10).
020400                 20  ENTRY-TEXTLESS      PIC X(10).
020500                 20  ENTRY-IMAGE-FILE    PIC X(50).
020600             15  ENTRY-CONDITION     PIC X(25).
020700         10  ENTRY-IDENTITY-KEY-ALL REDEFINES
020800                 ENTRY-IDENTITY-KEY  PIC X(264).
020900         10  ENTRY-COUNT             PIC S9(7).
021000         10  ENTRY-CARD-TYPE         PIC X(60).
021100         10  ENTRY-COST              PIC X(30).
021200         10  ENTRY-RARITY            PIC X(15).
021300         10  ENTRY-PRICE-PRESENT     PIC X.
021400             88  ENTRY-HAS-PRICE         VALUE 'Y'.
021500         10  ENTRY-PRICE             PIC S9(7)V99.
021600         10  ENTRY-MY-PRICE-PRESENT  PIC X.
021700             88  ENTRY-HAS-MY-PRICE      VALUE 'Y'.
021800         10  ENTRY-MY-PRICE          PIC S9(7)V99.
021900         10  ENTRY-LAST-UPDATED      PIC X(19).
022000         10  ENTRY-LOAD-SEQUENCE     PIC S9(7) COMP.
022100         10  FILLER                  PIC X(10).
022200     05  FILLER                  PIC X(01).
022300
022400*****************************************************************
022500*  PROCEDURE DIVISION                                           *
022600*****************************************************************
022700 PROCEDURE DIVISION USING LOAD-FILE-NAME
022800                           LOAD-TABLE
022900                           LOAD-MIN-UPDATED
023000                           LOAD-MAX-UPDATED
023100                           LOAD-RETURN-CODE.
023200
023300 0000-MAIN-LOGIC.
023400     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
023500     PERFORM 2000-PROCESS-ONE-RECORD THRU 2000-EXIT
023600         UNTIL END-OF-INVENTORY-FILE.
023700     PERFORM 9000-TERMINATE THRU 9000-EXIT.
023800     GOBACK.
023900
024000 1000-INITIALIZE.
024100     MOVE LOAD-FILE-NAME     TO INVENTORY-FILE-ID.
024200     MOVE ZERO               TO LOAD-TABLE-COUNT.
024300     MOVE ZERO               TO LOAD-SEQUENCE-COUNTER.
024400     MOVE 'N'                TO END-OF-FILE-SWITCH.
024500     MOVE HIGH-VALUES        TO LOAD-MIN-UPDATED.
024600     MOVE LOW-VALUES         TO LOAD-MAX-UPDATED.
024700     MOVE '00'               TO LOAD-RETURN-CODE.
024800     OPEN INPUT INVENTORY-FILE-IN.
024900     IF INVENTORY-FILE-STATUS NOT = '00'
025000         MOVE '98' TO LOAD-RETURN-CODE
025100         MOVE 'Y'  TO END-OF-FILE-SWITCH
025200     ELSE
025300         PERFORM 2100-READ-RECORD THRU 2100-EXIT
025400     END-IF.
025500 1000-EXIT.
025600     EXIT.
025700
025800 2000-PROCESS-ONE-RECORD.
025900     PERFORM 2200-BUILD-CURRENT-ENTRY THRU 2200-EXIT.
026000     PERFORM 2300-AGGREGATE-INTO-TABLE THRU 2300-EXIT.
026100     PERFORM 2400-TRACK-UPDATE-DATES THRU 2400-EXIT.
026200     PERFORM 2100-READ-RECORD THRU 2100-EXIT.
026300 2000-EXIT.
026400     EXIT.
026500
026600 2100-READ-RECORD.
026700     READ INVENTORY-FILE-IN
026800         AT END MOVE 'Y' TO END-OF-FILE-SWITCH.
026900 2100-EXIT.
027000     EXIT.
027100
027200 2200-BUILD-CURRENT-ENTRY.
027300     MOVE IR-EDITION         TO CURRENT-EDITION.
027400     MOVE IR-CARD-NUMBER     TO CURRENT-CARD-NUMBER.
027500     MOVE IR-NAME            TO CURRENT-NAME.
027600     MOVE IR-LANGUAGE        TO CURRENT-LANGUAGE.
027700     MOVE IR-FOIL            TO CURRENT-FOIL.
027800     MOVE IR-SIGNED          TO CURRENT-SIGNED.
027900     MOVE IR-ARTIST-PROOF    TO CURRENT-ARTIST-PROOF.
028000     MOVE IR-ALTERED-ART     TO CURRENT-ALTERED-ART.
028100     MOVE IR-MISPRINT        TO CURRENT-MISPRINT.
028200     MOVE IR-PROMO           TO CURRENT-PROMO.
028300     MOVE IR-TEXTLESS        TO CURRENT-TEXTLESS.
028400     MOVE IR-IMAGE-FILE      TO CURRENT-IMAGE-FILE.
028500     MOVE IR-CONDITION       TO CURRENT-CONDITION.
028600     MOVE IR-COUNT           TO CURRENT-COUNT.
028700     MOVE IR-CARD-TYPE       TO CURRENT-CARD-TYPE.
028800     MOVE IR-COST            TO CURRENT-COST.
028900     MOVE IR-RARITY          TO CURRENT-RARITY.
029000     MOVE IR-LAST-UPDATED    TO CURRENT-LAST-UPDATED.
029100     PERFORM 2210-CONVERT-PRICE-FIELDS THRU 2210-EXIT.
029200 2200-EXIT.
029300     EXIT.
029400
029500*
029600*    CV-0101 - STRIP THE LEADING "$" FROM PRICE/MY-PRICE AND
029700*    CONVERT THE REMAINING DIGITS TO A SIGNED PACKED AMOUNT.
029800*    A BLANK FIELD MEANS THE EXPORT CARRIED NO PRICE AT ALL.
029900*
030000 2210-CONVERT-PRICE-FIELDS.
030100     MOVE IR-PRICE-TEXT TO PRICE-TEXT-WORK.
030200     IF PRICE-TEXT-WORK = SPACES
030300         MOVE 'N' TO CURRENT-PRICE-PRESENT
030400         MOVE ZERO TO CURRENT-PRICE
030500     ELSE
030600         MOVE 'Y' TO CURRENT-PRICE-PRESENT
030700         COMPUTE CURRENT-PRICE =
030800             (PRICE-WHOLE-PART * 100 + PRICE-CENTS-PART) / 100
030900     END-IF.
031000     MOVE IR-MY-PRICE-TEXT TO MY-PRICE-TEXT-WORK.
031100     IF MY-PRICE-TEXT-WORK = SPACES
031200         MOVE 'N' TO CURRENT-MY-PRICE-PRESENT
031300         MOVE ZERO TO CURRENT-MY-PRICE
031400     ELSE
031500         MOVE 'Y' TO CURRENT-MY-PRICE-PRESENT
031600         COMPUTE CURRENT-MY-PRICE =
031700             (MY-PRICE-WHOLE-PART * 100 + MY-PRICE-CENTS-PART)
031800                 / 100
031900     END-IF.
032000 2210-EXIT.
032100     EXIT.
032200
032300*
032400*    CV-0058 - A MATCHING IDENTITY KEY ONLY ADDS ITS COUNT; THE
032500*    SURVIVING LINE KEEPS THE FIRST-SEEN DESCRIPTIVE FIELDS
032600*    AND PRICE.
032700*
032800 2300-AGGREGATE-INTO-TABLE.
032900     MOVE 'N' TO FOUND-EXISTING-SWITCH.
033000     IF LOAD-TABLE-COUNT > ZERO
033100         PERFORM 2310-SEARCH-TABLE THRU 2310-EXIT
033200             VARYING TABLE-SEARCH-INDEX FROM 1 BY 1
033300             UNTIL TABLE-SEARCH-INDEX > LOAD-TABLE-COUNT
033400                OR FOUND-EXISTING-ENTRY
033500     END-IF.
033600     IF FOUND-EXISTING-ENTRY
033700         ADD CURRENT-COUNT
033800             TO ENTRY-COUNT (TABLE-SEARCH-INDEX)
033900     ELSE
034000         ADD 1 TO LOAD-TABLE-COUNT
034100         ADD 1 TO LOAD-SEQUENCE-COUNTER
034200         MOVE CURRENT-IDENTITY-KEY
034300             TO ENTRY-IDENTITY-KEY (LOAD-TABLE-COUNT)
034400         MOVE CURRENT-COUNT
034500             TO ENTRY-COUNT (LOAD-TABLE-COUNT)
034600         MOVE CURRENT-CARD-TYPE
034700             TO ENTRY-CARD-TYPE (LOAD-TABLE-COUNT)
034800         MOVE CURRENT-COST
034900             TO ENTRY-COST (LOAD-TABLE-COUNT)
035000         MOVE CURRENT-RARITY
035100             TO ENTRY-RARITY (LOAD-TABLE-COUNT)
035200         MOVE CURRENT-PRICE-PRESENT
035300             TO ENTRY-PRICE-PRESENT (LOAD-TABLE-COUNT)
035400         MOVE CURRENT-PRICE
035500             TO ENTRY-PRICE (LOAD-TABLE-COUNT)
035600         MOVE CURRENT-MY-PRICE-PRESENT
035700             TO ENTRY-MY-PRICE-PRESENT (LOAD-TABLE-COUNT)
035800         MOVE CURRENT-MY-PRICE
035900             TO ENTRY-MY-PRICE (LOAD-TABLE-COUNT)
036000         MOVE CURRENT-LAST-UPDATED
036100             TO ENTRY-LAST-UPDATED (LOAD-TABLE-COUNT)
036200         MOVE LOAD-SEQUENCE-COUNTER
036300             TO ENTRY-LOAD-SEQUENCE (LOAD-TABLE-COUNT)
036400     END-IF.
036500 2300-EXIT.
036600     EXIT.
036700
036800 2310-SEARCH-TABLE.
036900     IF CURRENT-IDENTITY-KEY =
037000             ENTRY-IDENTITY-KEY (TABLE-SEARCH-INDEX)
037100         MOVE 'Y' TO FOUND-EXISTING-SWITCH
037200     END-IF.
037300 2310-EXIT.
037400     EXIT.
037500
037600*
037700*    CV-0118 - MIN/MAX LAST-UPDATED ACROSS THE WHOLE FILE.
037800*    LAST-UPDATED IS A FIXED "YYYY-MM-DD HH:MM:SS" STRING SO A
037900*    STRAIGHT ALPHANUMERIC COMPARE SORTS IT CORRECTLY.
038000*
038100 2400-TRACK-UPDATE-DATES.
038200     IF CURRENT-LAST-UPDATED < LOAD-MIN-UPDATED
038300         MOVE CURRENT-LAST-UPDATED TO LOAD-MIN-UPDATED
038400     END-IF.
038500     IF CURRENT-LAST-UPDATED > LOAD-MAX-UPDATED
038600         MOVE CURRENT-LAST-UPDATED TO LOAD-MAX-UPDATED
038700     END-IF.
038800 2400-EXIT.
038900     EXIT.
039000
039100 9000-TERMINATE.
039200     CLOSE INVENTORY-FILE-IN.
039300 9000-EXIT.
039400     EXIT.
