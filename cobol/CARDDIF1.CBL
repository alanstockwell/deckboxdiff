000100*****************************************************************
000200*                                                               *
000300*   P R O G R A M   I D E N T I F I C A T I O N                 *
000400*                                                               *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CARDDIF1.
000800 AUTHOR.        R. ALVAREZ.
000900 INSTALLATION.  CARDVAULT DATA PROCESSING CENTER.
001000 DATE-WRITTEN.  03/14/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300*****************************************************************
001400*  CHANGE LOG                                                  *
001500*****************************************************************
001600*  DATE      BY   REQUEST    DESCRIPTION                       *
001700*  --------  ---  ---------  -------------------------------- *
001800*  03/14/89  RA   CV-0012    ORIGINAL INSTALLATION.  REPLACES  *
001900*                            THE OLD STAND-ALONE RECONCILIATION*
002000*                            RUN (SEE CARDDIF2) WITH A DRIVER  *
002100*                            THAT CALLS OUT TO CARDLOAD FOR    *
002200*                            EACH EXPORT AND TO CARDPRIC FOR   *
002300*                            THE PRICE SUMMARY.                *
002400*  06/02/89  RA   CV-0031    ADDED THE TYPE-KEY INDEX SO       *
002500*                            APPLIED PRICING COULD BE OFFERED  *
002600*                            (CARDPRIC).                       *
002700*  11/19/89  TFO  CV-0058    SORT-DIFF-TABLE NOW AGGREGATES    *
002800*                            BEFORE PRINTING - TWO DIFFERENCE  *
002900*                            LINES WERE NEVER SUPPOSED TO      *
003000*                            SHARE AN IDENTITY KEY BUT A SHOP  *
003100*                            AUDIT FOUND ONE RUN WHERE THEY    *
003200*                            DID.                               *
003300*  02/08/90  RA   CV-0074    3-DIGIT CARD NUMBER ON THE PRINT  *
003400*                            LINE PER REQUEST OF THE GRADING   *
003500*                            DESK (OUR SETS NEVER RUN OVER     *
003600*                            999 CARDS).                        *
003700*  04/30/91  MPK  CV-0118    ADDED UPSI-0 SHOW-PRICE SWITCH SO *  CV-0044 
003800*                            A COUNT-ONLY RUN CAN SKIP         *
003900*                            CARDPRIC ENTIRELY.                *
004000*  01/06/99  DWH  Y2K-009    REVIEWED LAST-UPDATED HANDLING    *
004100*                            (CARRIED IN CARDLOAD) - NO CHANGE *
004200*                            REQUIRED, FIELD IS A FOUR-DIGIT-  *
004300*                            YEAR STRING.                       *
004400*  08/22/01  DWH  CV-0142    RAISED TABLE-MAX TO 3000 TO MATCH *
004500*                            CARDLOAD.                          *
004600*****************************************************************
004700*  THIS IS THE MAIN DRIVER FOR THE INVENTORY DIFF RUN.  IT     *
004800*  CALLS CARDLOAD ONCE FOR THE EARLIER EXPORT AND ONCE FOR THE *
004900*  LATER EXPORT, BUILDS THE DIFFERENCE TABLE, PRINTS THE DIFF  *
005000*  REPORT AND - WHEN THE SHOW-PRICE SWITCH IS ON - CALLS       *
005100*  CARDPRIC FOR THE PRICE SUMMARY BLOCK.                       *
005200*****************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-4381.
005600 OBJECT-COMPUTER.  IBM-4381.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     UPSI-0 ON STATUS IS SHOW-PRICE-REQUESTED                     CV-0044 
006000            OFF STATUS IS SHOW-PRICE-NOT-REQUESTED.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT DIFF-REPORT ASSIGN TO DIFFRPT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS DIFF-REPORT-STATUS.
006600
006700*****************************************************************
006800*  DATA DIVISION                                                *
006900*****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  DIFF-REPORT
007300     LABEL RECORD IS STANDARD
007400     RECORD CONTAINS 132 CHARACTERS
007500     DATA RECORD IS DIFF-PRINT-LINE.
007600 01  DIFF-PRINT-LINE             PIC X(132).
007700
007800 WORKING-STORAGE SECTION.
007900 77  DIFF-REPORT-STATUS          PIC X(02).
008000 77  EARLIER-FILE-ID             PIC X(08) VALUE 'EARLYFIL'.
008100 77  LATER-FILE-ID               PIC X(08) VALUE 'LATERFIL'.
008200 77  EARLIER-RETURN-CODE         PIC X(02).
008300 77  LATER-RETURN-CODE           PIC X(02).
008400 77  EARLIER-MIN-UPDATED         PIC X(19).
008500 77  EARLIER-MAX-UPDATED         PIC X(19).
008600 77  LATER-MIN-UPDATED           PIC X(19).
008700 77  LATER-MAX-UPDATED           PIC X(19).
008800 77  SCAN-EARLIER-INDEX          PIC S9(4) COMP.
008900 77  SCAN-LATER-INDEX            PIC S9(4) COMP.
009000 77  FOUND-MATCH-SWITCH          PIC X(01) VALUE 'N'.
009100     88  FOUND-MATCHING-ENTRY        VALUE 'Y'.
009200 77  SORT-OUTER-INDEX            PIC S9(4) COMP.
009300 77  SORT-INNER-INDEX            PIC S9(4) COMP.
009400 77  FEATURE-COUNT               PIC S9(1) COMP.
009500 77  DIFF-CARD-NUMBER-DISPLAY    PIC 999.
009600 77  DIFF-LINE-LENGTH            PIC S9(4) COMP.
009700 77  FEATURE-APPEND-POINTER      PIC S9(4) COMP.
009800 77  COUNT-FIRST-NONBLANK        PIC S9(4) COMP.
009900
010000 01  COUNT-EDIT-AREA.
010100     05  COUNT-EDIT-TEXT         PIC -(6)9.
010200
010300*
010400*    HOLD AREA FOR THE BUBBLE-SORT SWAP IN 3320-COMPARE-AND-
010500*    SWAP.  LAYOUT MIRRORS ONE OCCURRENCE OF DIFF-ENTRY.
010600*
010700 01  DIFF-ENTRY-HOLD-AREA.
010800     05  DEH-IDENTITY-KEY.
010900         10  DEH-TYPE-KEY.
011000             15  DEH-EDITION         PIC X(40).
011100             15  DEH-CARD-NUMBER     PIC 9(04).
011200             15  DEH-NAME            PIC X(60).
011300             15  DEH-LANGUAGE        PIC X(15).
011400             15  DEH-FOIL            PIC X(10).
011500             15  DEH-SIGNED          PIC X(10).
011600             15  DEH-ARTIST-PROOF    PIC X(10).
011700             15  DEH-ALTERED-ART     PIC X(10).
011800             15  DEH-MISPRINT        PIC X(10).
011900             15  DEH-PROMO           PIC X(10).
012000             15  DEH-TEXTLESS        PIC X(10).
012100             15  DEH-IMAGE-FILE      PIC X(50).
012200         10  DEH-CONDITION       PIC X(25).
012300     05  DEH-COUNT               PIC S9(7).
012400     05  DEH-CARD-TYPE           PIC X(60).
012500     05  DEH-COST                PIC X(30).
012600     05  DEH-RARITY              PIC X(15).
012700     05  DEH-PRICE-PRESENT       PIC X.
012800     05  DEH-PRICE               PIC S9(7)V99.
012900     05  DEH-MY-PRICE-PRESENT    PIC X.
013000     05  DEH-MY-PRICE            PIC S9(7)V99.
013100     05  DEH-LAST-UPDATED        PIC X(19).
013200     05  DEH-LOAD-SEQUENCE       PIC S9(7) COMP.
013300     05  FILLER                  PIC X(10).
013400
013500*
013600*    THE CARD-NAME WORK AREA THE FEATURE LIST AND PRINT LINE
013700*    ARE BUILT INTO BEFORE BEING MOVED TO THE REPORT FD.
013800*    (FILLER PAD TO A ROUND 132-CHARACTER PRINT WIDTH.)
013900*
014000 01  DIFF-LINE-WORK-AREA.
014100     05  DIFF-LINE-TEXT          PIC X(120).
014200     05  FILLER                  PIC X(12).
014300
014400 01  FEATURE-LIST-AREA.
014500     05  FEATURE-LIST-TEXT       PIC X(80).
014600     05  FILLER                  PIC X(04).
014700
014800*
014900*    THREE COPIES OF THE SAME IN-MEMORY INVENTORY TABLE LAYOUT
015000*    CARDLOAD BUILDS - ONE FOR THE EARLIER SET, ONE FOR THE
015100*    LATER SET, ONE FOR THE COMPUTED DIFFERENCE SET.  (THE
015200*    ENTRY-IDENTITY-KEY-ALL REDEFINES IN EACH COPY IS WHAT      *
015300*    SUPPLIES THE THREE REDEFINES THIS PROGRAM CARRIES.)
015400*
015500 01  EARLIER-TABLE.
015600     05  EARLIER-TABLE-COUNT     PIC S9(4) COMP.
015700     05  EARLIER-ENTRY OCCURS 3000 TIMES
015800             INDEXED BY EARLIER-INDEX.
015900         10  ENTRY-IDENTITY-KEY.
016000             15  ENTRY-TYPE-KEY.
016100                 20  ENTRY-EDITION       PIC X(40).
016200                 20  ENTRY-CARD-NUMBER   PIC 9(04).
016300                 20  ENTRY-NAME          PIC X(60).
016400                 20  ENTRY-LANGUAGE      PIC X(15).
016500                 20  ENTRY-FOIL          PIC X(10).
016600                 20  ENTRY-SIGNED        PIC X(10).
016700                 20  ENTRY-ARTIST-PROOF  PIC X(10).
016800                 20  ENTRY-ALTERED-ART   PIC X(10).
016900                 20  ENTRY-MISPRINT      PIC X(10).
017000                 20  ENTRY-PROMO         PIC X(10).
017100                 20  ENTRY-TEXTLESS      PIC X(10).
017200                 20  ENTRY-IMAGE-FILE    PIC X(50).
017300             15  ENTRY-CONDITION     PIC X(25).
017400         10  ENTRY-IDENTITY-KEY-ALL REDEFINES
017500                 ENTRY-IDENTITY-KEY  PIC X(264).
017600         10  ENTRY-COUNT             PIC S9(7).
017700         10  ENTRY-CARD-TYPE         PIC X(60).
017800         10  ENTRY-COST              PIC X(30).
017900         10  ENTRY-RARITY            PIC X(15).
018000         10  ENTRY-PRICE-PRESENT     PIC X.
018100             88  ENTRY-HAS-PRICE         VALUE 'Y'.
018200         10  ENTRY-PRICE             PIC S9(7)V99.
018300         10  ENTRY-MY-PRICE-PRESENT  PIC X.
018400             88  ENTRY-HAS-MY-PRICE      VALUE 'Y'.
018500         10  ENTRY-MY-PRICE          PIC S9(7)V99.
018600         10  ENTRY-LAST-UPDATED      PIC X(19).
018700         10  ENTRY-LOAD-SEQUENCE     PIC S9(7) COMP.
018800         10  FILLER                  PIC X(10).
018900     05  FILLER                  PIC X(01).
019000
019100 01  LATER-TABLE.
019200     05  LATER-TABLE-COUNT       PIC S9(4) COMP.
019300     05  LATER-ENTRY OCCURS 3000 TIMES
019400             INDEXED BY LATER-INDEX.
019500         10  LTR-IDENTITY-KEY.
019600             15  LTR-TYPE-KEY.
019700                 20  LTR-EDITION         PIC X(40).
019800                 20  LTR-CARD-NUMBER     PIC 9(04).
019900                 20  LTR-NAME            PIC X(60).
020000                 20  LTR-LANGUAGE        PIC X(15).
020100                 20  LTR-FOIL            PIC X(10).
020200                 20  LTR-SIGNED          PIC X(10).
020300                 20  LTR-ARTIST-PROOF    PIC X(10).
020400                 20  LTR-ALTERED-ART     PIC X(10).
020500                 20  LTR-MISPRINT        PIC X(10).
020600                 20  LTR-PROMO           PIC X(10).
020700                 20  LTR-TEXTLESS        PIC X(10).
020800                 20  LTR-IMAGE-FILE      PIC X(50).
020900             15  LTR-CONDITION       PIC X(25).
021000         10  LTR-IDENTITY-KEY-ALL REDEFINES
021100                 LTR-IDENTITY-KEY    PIC X(264).
021200         10  LTR-COUNT               PIC S9(7).
021300         10  LTR-CARD-TYPE           PIC X(60).
021400         10  LTR-COST                PIC X(30).
021500         10  LTR-RARITY              PIC X(15).
021600         10  LTR-PRICE-PRESENT       PIC X.
021700             88  LTR-HAS-PRICE           VALUE 'Y'.
021800         10  LTR-PRICE               PIC S9(7)V99.
021900         10  LTR-MY-PRICE-PRESENT    PIC X.
022000             88  LTR-HAS-MY-PRICE        VALUE 'Y'.
022100         10  LTR-MY-PRICE            PIC S9(7)V99.
022200         10  LTR-LAST-UPDATED        PIC X(19).
022300         10  LTR-LOAD-SEQUENCE       PIC S9(7) COMP.
022400         10  FILLER                  PIC X(10).
022500     05  FILLER                  PIC X(01).
022600
022700 01  DIFF-TABLE.
022800     05  DIFF-TABLE-COUNT        PIC S9(4) COMP.
022900     05  DIFF-ENTRY OCCURS 3000 TIMES
023000             INDEXED BY DIFF-INDEX.
023100         10  DFE-IDENTITY-KEY.
023200             15  DFE-TYPE-KEY.
023300                 20  DFE-EDITION         PIC X(40).
023400                 20  DFE-CARD-NUMBER     PIC 9(04).
023500                 20  DFE-NAME            PIC X(60).
023600                 20  DFE-LANGUAGE        PIC X(15).
023700                 20  DFE-FOIL            PIC X(10).
023800                 20  DFE-SIGNED          PIC X(10).
023900                 20  DFE-ARTIST-PROOF    PIC X(10).
024000                 20  DFE-ALTERED-ART     PIC X(10).
024100                 20  DFE-MISPRINT        PIC X(10).
024200                 20  DFE-PROMO           PIC X(10).
024300                 20  DFE-TEXTLESS        PIC X(10).
024400                 20  DFE-IMAGE-FILE      PIC X(50).
024500             15  DFE-CONDITION       PIC X(25).
024600         10  DFE-IDENTITY-KEY-ALL REDEFINES
024700                 DFE-IDENTITY-KEY    PIC X(264).
024800         10  DFE-COUNT               PIC S9(7).
024900         10  DFE-CARD-TYPE           PIC X(60).
025000         10  DFE-COST                PIC X(30).
025100         10  DFE-RARITY              PIC X(15).
025200         10  DFE-PRICE-PRESENT       PIC X.
025300             88  DFE-HAS-PRICE           VALUE 'Y'.
025400         10  DFE-PRICE               PIC S9(7)V99.
025500         10  DFE-MY-PRICE-PRESENT    PIC X.
025600             88  DFE-HAS-MY-PRICE        VALUE 'Y'.
025700         10  DFE-MY-PRICE            PIC S9(7)V99.
025800         10  DFE-LAST-UPDATED        PIC X(19).
025900         10  DFE-LOAD-SEQUENCE       PIC S9(7) COMP.
026000         10  FILLER                  PIC X(10).
026100     05  FILLER                  PIC X(01).
026200
026300*
026400*    RESULTS HANDED BACK FROM CARDPRIC.
026500*
026600 01  PRICE-RESULTS-AREA.
026700     05  PRICE-ERROR-SWITCH          PIC X(01).
026800         88  PRICE-SUMMARY-IN-ERROR      VALUE 'Y'.
026900     05  PRICE-ERROR-MESSAGE         PIC X(110).
027000     05  EARLIER-RAW-TEXT            PIC X(18).
027100     05  EARLIER-APPLIED-TEXT        PIC X(18).
027200     05  EARLIER-APPLIED-ADJ-TEXT    PIC X(18).
027300     05  LATER-RAW-TEXT              PIC X(18).
027400     05  LATER-ADJUSTED-TEXT         PIC X(18).
027500     05  DIFF-APPLIED-TEXT           PIC X(18).
027600     05  DIFF-APPLIED-ADJ-TEXT       PIC X(18).
027700     05  FILLER                      PIC X(08).
027800
027900 PROCEDURE DIVISION.
028000
028100 0000-MAIN-LOGIC.
028200     PERFORM 1000-LOAD-EXPORTS THRU 1000-EXIT.
028300     PERFORM 2000-OPEN-REPORT THRU 2000-EXIT.
028400     PERFORM 3000-BUILD-DIFF-TABLE THRU 3000-EXIT.
028500     PERFORM 4000-PRINT-DIFF-LINES THRU 4000-EXIT.
028600     IF SHOW-PRICE-REQUESTED
028700         PERFORM 5000-PRINT-PRICE-SUMMARY THRU 5000-EXIT
028800     END-IF.
028900     PERFORM 9000-TERMINATE THRU 9000-EXIT.
029000     STOP RUN.
029100
029200 1000-LOAD-EXPORTS.
029300     CALL 'CARDLOAD' USING EARLIER-FILE-ID
029400                            EARLIER-TABLE
029500                            EARLIER-MIN-UPDATED
029600                            EARLIER-MAX-UPDATED
029700                            EARLIER-RETURN-CODE.
029800     CALL 'CARDLOAD' USING LATER-FILE-ID
029900                            LATER-TABLE
030000                            LATER-MIN-UPDATED
030100                            LATER-MAX-UPDATED
030200                            LATER-RETURN-CODE.
030300 1000-EXIT.
030400     EXIT.
030500
030600 2000-OPEN-REPORT.
030700     OPEN OUTPUT DIFF-REPORT.
030800 2000-EXIT.
030900     EXIT.
031000
031100*
031200*    WALK THE EARLIER SET AGAINST THE LATER SET,
031300*    THEN WALK THE LATER SET FOR IDENTITY KEYS THAT NEVER
031400*    APPEARED EARLIER.  THE RESULT IS AGGREGATED (CV-0058)
031500*    AND THEN PUT IN ASCENDING IDENTITY-KEY ORDER.
031600*
031700 3000-BUILD-DIFF-TABLE.
031800     MOVE ZERO TO DIFF-TABLE-COUNT.
031900     PERFORM 3100-SCAN-EARLIER-AGAINST-LATER THRU 3100-EXIT
032000         VARYING SCAN-EARLIER-INDEX FROM 1 BY 1
032100         UNTIL SCAN-EARLIER-INDEX > EARLIER-TABLE-COUNT.
032200     PERFORM 3200-SCAN-LATER-FOR-NEW THRU 3200-EXIT
032300         VARYING SCAN-LATER-INDEX FROM 1 BY 1
032400         UNTIL SCAN-LATER-INDEX > LATER-TABLE-COUNT.
032500     PERFORM 3300-SORT-DIFF-TABLE THRU 3300-EXIT.
032600 3000-EXIT.
032700     EXIT.
032800
032900 3100-SCAN-EARLIER-AGAINST-LATER.
033000     MOVE 'N' TO FOUND-MATCH-SWITCH.
033100     IF LATER-TABLE-COUNT > ZERO
033200         PERFORM 3110-FIND-IN-LATER THRU 3110-EXIT
033300             VARYING SCAN-LATER-INDEX FROM 1 BY 1
033400             UNTIL SCAN-LATER-INDEX > LATER-TABLE-COUNT
033500                OR FOUND-MATCHING-ENTRY
033600     END-IF.
033700     IF FOUND-MATCHING-ENTRY
033800         IF LTR-COUNT (SCAN-LATER-INDEX) NOT =
033900                 ENTRY-COUNT (SCAN-EARLIER-INDEX)
034000             COMPUTE DFE-COUNT (DIFF-TABLE-COUNT + 1) =
034100                 LTR-COUNT (SCAN-LATER-INDEX) -
034200                 ENTRY-COUNT (SCAN-EARLIER-INDEX)
034300             PERFORM 3400-APPEND-DIFF-FROM-LATER THRU 3400-EXIT
034400         END-IF
034500     ELSE
034600         COMPUTE DFE-COUNT (DIFF-TABLE-COUNT + 1) =
034700             ZERO - ENTRY-COUNT (SCAN-EARLIER-INDEX)
034800         PERFORM 3500-APPEND-DIFF-FROM-EARLIER THRU 3500-EXIT
034900     END-IF.
035000 3100-EXIT.
035100     EXIT.
035200
035300 3110-FIND-IN-LATER.
035400     IF ENTRY-IDENTITY-KEY-ALL (SCAN-EARLIER-INDEX) =
035500             LTR-IDENTITY-KEY-ALL (SCAN-LATER-INDEX)
035600         MOVE 'Y' TO FOUND-MATCH-SWITCH
035700     END-IF.
035800 3110-EXIT.
035900     EXIT.
036000
036100 3200-SCAN-LATER-FOR-NEW.
036200     MOVE 'N' TO FOUND-MATCH-SWITCH.
036300     IF EARLIER-TABLE-COUNT > ZERO
036400         PERFORM 3210-FIND-IN-EARLIER THRU 3210-EXIT
036500             VARYING SCAN-EARLIER-INDEX FROM 1 BY 1
036600             UNTIL SCAN-EARLIER-INDEX > EARLIER-TABLE-COUNT
036700                OR FOUND-MATCHING-ENTRY
036800     END-IF.
036900     IF NOT FOUND-MATCHING-ENTRY
037000         MOVE LTR-COUNT (SCAN-LATER-INDEX) TO
037100             DFE-COUNT (DIFF-TABLE-COUNT + 1)
037200         PERFORM 3400-APPEND-DIFF-FROM-LATER THRU 3400-EXIT
037300     END-IF.
037400 3200-EXIT.
037500     EXIT.
037600
037700 3210-FIND-IN-EARLIER.
037800     IF LTR-IDENTITY-KEY-ALL (SCAN-LATER-INDEX) =
037900             ENTRY-IDENTITY-KEY-ALL (SCAN-EARLIER-INDEX)
038000         MOVE 'Y' TO FOUND-MATCH-SWITCH
038100     END-IF.
038200 3210-EXIT.
038300     EXIT.
038400
038500*
038600*    APPEND A NEW DIFFERENCE LINE, CARRYING DESCRIPTIVE FIELDS
038700*    AND PRICE FROM THE LATER-SET RECORD (ITS PRICE IS THE     *
038800*    MORE CURRENT ONE).
038900*
039000 3400-APPEND-DIFF-FROM-LATER.
039100     ADD 1 TO DIFF-TABLE-COUNT.
039200     MOVE LTR-IDENTITY-KEY (SCAN-LATER-INDEX) TO
039300         DFE-IDENTITY-KEY (DIFF-TABLE-COUNT).
039400     MOVE LTR-CARD-TYPE (SCAN-LATER-INDEX) TO
039500         DFE-CARD-TYPE (DIFF-TABLE-COUNT).
039600     MOVE LTR-COST (SCAN-LATER-INDEX) TO
039700         DFE-COST (DIFF-TABLE-COUNT).
039800     MOVE LTR-RARITY (SCAN-LATER-INDEX) TO
039900         DFE-RARITY (DIFF-TABLE-COUNT).
040000     MOVE LTR-PRICE-PRESENT (SCAN-LATER-INDEX) TO
040100         DFE-PRICE-PRESENT (DIFF-TABLE-COUNT).
040200     MOVE LTR-PRICE (SCAN-LATER-INDEX) TO
040300         DFE-PRICE (DIFF-TABLE-COUNT).
040400     MOVE DIFF-TABLE-COUNT TO
040500         DFE-LOAD-SEQUENCE (DIFF-TABLE-COUNT).
040600*    DFE-COUNT WAS ALREADY SET BY THE CALLING PARAGRAPH.
040700 3400-EXIT.
040800     EXIT.
040900
041000 3500-APPEND-DIFF-FROM-EARLIER.
041100     ADD 1 TO DIFF-TABLE-COUNT.
041200     MOVE ENTRY-IDENTITY-KEY (SCAN-EARLIER-INDEX) TO
041300         DFE-IDENTITY-KEY (DIFF-TABLE-COUNT).
041400     MOVE ENTRY-CARD-TYPE (SCAN-EARLIER-INDEX) TO
041500         DFE-CARD-TYPE (DIFF-TABLE-COUNT).
041600     MOVE ENTRY-COST (SCAN-EARLIER-INDEX) TO
041700         DFE-COST (DIFF-TABLE-COUNT).
041800     MOVE ENTRY-RARITY (SCAN-EARLIER-INDEX) TO
041900         DFE-RARITY (DIFF-TABLE-COUNT).
042000     MOVE ENTRY-PRICE-PRESENT (SCAN-EARLIER-INDEX) TO
042100         DFE-PRICE-PRESENT (DIFF-TABLE-COUNT).
042200     MOVE ENTRY-PRICE (SCAN-EARLIER-INDEX) TO
042300         DFE-PRICE (DIFF-TABLE-COUNT).
042400     MOVE DIFF-TABLE-COUNT TO
042500         DFE-LOAD-SEQUENCE (DIFF-TABLE-COUNT).
042600 3500-EXIT.
042700     EXIT.
042800
042900*
043000*    A SIMPLE BUBBLE SORT - THE DIFF TABLE NEVER HOLDS MORE
043100*    THAN A FEW THOUSAND LINES SO THIS IS FAST ENOUGH AND
043200*    NEEDS NO SORT WORK FILE.
043300*
043400 3300-SORT-DIFF-TABLE.
043500     IF DIFF-TABLE-COUNT > 1
043600         PERFORM 3310-SORT-ONE-PASS THRU 3310-EXIT
043700             VARYING SORT-OUTER-INDEX FROM 1 BY 1
043800             UNTIL SORT-OUTER-INDEX > DIFF-TABLE-COUNT - 1
043900     END-IF.
044000 3300-EXIT.
044100     EXIT.
044200
044300 3310-SORT-ONE-PASS.
044400     PERFORM 3320-COMPARE-AND-SWAP THRU 3320-EXIT
044500         VARYING SORT-INNER-INDEX FROM 1 BY 1
044600         UNTIL SORT-INNER-INDEX >
044700             DIFF-TABLE-COUNT - SORT-OUTER-INDEX.
044800 3310-EXIT.
044900     EXIT.
045000
045100 3320-COMPARE-AND-SWAP.
045200     IF DFE-IDENTITY-KEY-ALL (SORT-INNER-INDEX) >
045300             DFE-IDENTITY-KEY-ALL (SORT-INNER-INDEX + 1)
045400         MOVE DIFF-ENTRY (SORT-INNER-INDEX) TO
045500             DIFF-ENTRY-HOLD-AREA
045600         MOVE DIFF-ENTRY (SORT-INNER-INDEX + 1) TO
045700             DIFF-ENTRY (SORT-INNER-INDEX)
045800         MOVE DIFF-ENTRY-HOLD-AREA TO
045900             DIFF-ENTRY (SORT-INNER-INDEX + 1)
046000     END-IF.
046100 3320-EXIT.
046200     EXIT.
046300
046400 4000-PRINT-DIFF-LINES.
046500     PERFORM 4100-FORMAT-AND-WRITE-LINE THRU 4100-EXIT
046600         VARYING DIFF-INDEX FROM 1 BY 1
046700         UNTIL DIFF-INDEX > DIFF-TABLE-COUNT.
046800 4000-EXIT.
046900     EXIT.
047000
047100 4100-FORMAT-AND-WRITE-LINE.
047200     IF DFE-COUNT (DIFF-INDEX) NOT = ZERO
047300         PERFORM 4200-BUILD-FEATURE-LIST THRU 4200-EXIT
047400         MOVE ZERO TO DIFF-CARD-NUMBER-DISPLAY
047500         MOVE DFE-CARD-NUMBER (DIFF-INDEX) TO
047600             DIFF-CARD-NUMBER-DISPLAY
047700         PERFORM 4150-FIND-COUNT-START THRU 4150-EXIT
047800         MOVE SPACES TO DIFF-LINE-WORK-AREA
047900         STRING COUNT-EDIT-TEXT (COUNT-FIRST-NONBLANK:)
048000                                          DELIMITED BY SIZE
048100                ' x '                    DELIMITED BY SIZE
048200                DFE-NAME (DIFF-INDEX)    DELIMITED BY '  '
048300                ' ('                     DELIMITED BY SIZE
048400                DFE-EDITION (DIFF-INDEX) DELIMITED BY '  '
048500                ', #'                    DELIMITED BY SIZE
048600                DIFF-CARD-NUMBER-DISPLAY DELIMITED BY SIZE
048700                ') | '                   DELIMITED BY SIZE
048800                DFE-CONDITION (DIFF-INDEX) DELIMITED BY '  '
048900                FEATURE-LIST-TEXT        DELIMITED BY '  '
049000             INTO DIFF-LINE-TEXT
049100         END-STRING
049200         MOVE DIFF-LINE-WORK-AREA TO DIFF-PRINT-LINE
049300         WRITE DIFF-PRINT-LINE
049400     END-IF.
049500 4100-EXIT.
049600     EXIT.
049700
049800 4150-FIND-COUNT-START.
049900     MOVE DFE-COUNT (DIFF-INDEX) TO COUNT-EDIT-TEXT.
050000     MOVE 1 TO COUNT-FIRST-NONBLANK.
050100     PERFORM 4151-SCAN-FOR-NONBLANK THRU 4151-EXIT
050200         UNTIL COUNT-EDIT-TEXT (COUNT-FIRST-NONBLANK:1)
050300             NOT = SPACE.
050400 4150-EXIT.
050500     EXIT.
050600
050700 4151-SCAN-FOR-NONBLANK.
050800     ADD 1 TO COUNT-FIRST-NONBLANK.
050900 4151-EXIT.
051000     EXIT.
051100
051200*
051300*    FEATURE LIST - EACH NON-BLANK FLAG ADDS ITS TITLE-CASED
051400*    NAME TO THE LIST, IN FOIL/SIGNED/PROOF/ALTERED/MISPRINT/
051450*    PROMO/TEXTLESS ORDER, SAME AS THE FLAGS SIT ON THE RECORD.
051500*
051600 4200-BUILD-FEATURE-LIST.
051700     MOVE SPACES TO FEATURE-LIST-AREA.
051800     MOVE ZERO TO FEATURE-COUNT.
051900     MOVE 1 TO FEATURE-APPEND-POINTER.
052000     IF DFE-FOIL (DIFF-INDEX) NOT = SPACES
052100         PERFORM 4210-ADD-FEATURE THRU 4210-EXIT
052200     END-IF.
052300     IF DFE-SIGNED (DIFF-INDEX) NOT = SPACES
052400         PERFORM 4211-ADD-FEATURE THRU 4211-EXIT
052500     END-IF.
052600     IF DFE-ARTIST-PROOF (DIFF-INDEX) NOT = SPACES
052700         PERFORM 4212-ADD-FEATURE THRU 4212-EXIT
052800     END-IF.
052900     IF DFE-ALTERED-ART (DIFF-INDEX) NOT = SPACES
053000         PERFORM 4213-ADD-FEATURE THRU 4213-EXIT
053100     END-IF.
053200     IF DFE-MISPRINT (DIFF-INDEX) NOT = SPACES
053300         PERFORM 4214-ADD-FEATURE THRU 4214-EXIT
053400     END-IF.
053500     IF DFE-PROMO (DIFF-INDEX) NOT = SPACES
053600         PERFORM 4215-ADD-FEATURE THRU 4215-EXIT
053700     END-IF.
053800     IF DFE-TEXTLESS (DIFF-INDEX) NOT = SPACES
053900         PERFORM 4216-ADD-FEATURE THRU 4216-EXIT
054000     END-IF.
054100 4200-EXIT.
054200     EXIT.
054300
054400 4210-ADD-FEATURE.
054500     STRING ', Foil' DELIMITED BY SIZE
054600         INTO FEATURE-LIST-TEXT
054700         WITH POINTER FEATURE-APPEND-POINTER.
054800 4210-EXIT.
054900     EXIT.
055000
055100 4211-ADD-FEATURE.
055200     STRING ', Signed' DELIMITED BY SIZE
055300         INTO FEATURE-LIST-TEXT
055400         WITH POINTER FEATURE-APPEND-POINTER.
055500 4211-EXIT.
055600     EXIT.
055700
055800 4212-ADD-FEATURE.
055900     STRING ', Artist Proof' DELIMITED BY SIZE
056000         INTO FEATURE-LIST-TEXT
056100         WITH POINTER FEATURE-APPEND-POINTER.
056200 4212-EXIT.
056300     EXIT.
056400
056500 4213-ADD-FEATURE.
056600     STRING ', Altered Art' DELIMITED BY SIZE
056700         INTO FEATURE-LIST-TEXT
056800         WITH POINTER FEATURE-APPEND-POINTER.
056900 4213-EXIT.
057000     EXIT.
057100
057200 4214-ADD-FEATURE.
057300     STRING ', Misprint' DELIMITED BY SIZE
057400         INTO FEATURE-LIST-TEXT
057500         WITH POINTER FEATURE-APPEND-POINTER.
057600 4214-EXIT.
057700     EXIT.
057800
057900 4215-ADD-FEATURE.
058000     STRING ', Promo' DELIMITED BY SIZE
058100         INTO FEATURE-LIST-TEXT
058200         WITH POINTER FEATURE-APPEND-POINTER.
058300 4215-EXIT.
058400     EXIT.
058500
058600 4216-ADD-FEATURE.
058700     STRING ', Textless' DELIMITED BY SIZE
058800         INTO FEATURE-LIST-TEXT
058900         WITH POINTER FEATURE-APPEND-POINTER.
059000 4216-EXIT.
059100     EXIT.
059200
059300 5000-PRINT-PRICE-SUMMARY.
059400     CALL 'CARDPRIC' USING EARLIER-TABLE
059500                            LATER-TABLE
059600                            DIFF-TABLE
059700                            PRICE-RESULTS-AREA.
059800     IF PRICE-SUMMARY-IN-ERROR
059900         PERFORM 5900-WRITE-ERROR-LINES THRU 5900-EXIT
060000     ELSE
060100         PERFORM 5100-WRITE-EARLIER-BLOCK THRU 5100-EXIT
060200         PERFORM 5200-WRITE-LATER-BLOCK THRU 5200-EXIT
060300         PERFORM 5300-WRITE-DELTA-BLOCK THRU 5300-EXIT
060400     END-IF.
060500 5000-EXIT.
060600     EXIT.
060700
060800 5100-WRITE-EARLIER-BLOCK.
060900     MOVE SPACES TO DIFF-PRINT-LINE.
061000     MOVE 'Earlier set price:' TO DIFF-PRINT-LINE.
061100     WRITE DIFF-PRINT-LINE.
061200     MOVE SPACES TO DIFF-PRINT-LINE.
061300     STRING '  ' EARLIER-RAW-TEXT ' M/NM'
061400         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
061500     WRITE DIFF-PRINT-LINE.
061600     MOVE SPACES TO DIFF-PRINT-LINE.
061700     STRING '  ' EARLIER-APPLIED-TEXT ' M/NM (updated)'
061800         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
061900     WRITE DIFF-PRINT-LINE.
062000     MOVE SPACES TO DIFF-PRINT-LINE.
062100     STRING '  ' EARLIER-APPLIED-ADJ-TEXT
062200         ' (updated and condition adjusted)'
062300         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
062400     WRITE DIFF-PRINT-LINE.
062500 5100-EXIT.
062600     EXIT.
062700
062800 5200-WRITE-LATER-BLOCK.
062900     MOVE SPACES TO DIFF-PRINT-LINE.
063000     MOVE 'Later set price:' TO DIFF-PRINT-LINE.
063100     WRITE DIFF-PRINT-LINE.
063200     MOVE SPACES TO DIFF-PRINT-LINE.
063300     STRING '  ' LATER-RAW-TEXT ' M/NM'
063400         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
063500     WRITE DIFF-PRINT-LINE.
063600     MOVE SPACES TO DIFF-PRINT-LINE.
063700     STRING '  ' LATER-ADJUSTED-TEXT ' (condition adjusted)'
063800         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
063900     WRITE DIFF-PRINT-LINE.
064000 5200-EXIT.
064100     EXIT.
064200
064300 5300-WRITE-DELTA-BLOCK.
064400     MOVE SPACES TO DIFF-PRINT-LINE.
064500     MOVE 'Adjusted price delta:' TO DIFF-PRINT-LINE.
064600     WRITE DIFF-PRINT-LINE.
064700     MOVE SPACES TO DIFF-PRINT-LINE.
064800     STRING '  ' DIFF-APPLIED-TEXT ' M/NM'
064900         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
065000     WRITE DIFF-PRINT-LINE.
065100     MOVE SPACES TO DIFF-PRINT-LINE.
065200     STRING '  ' DIFF-APPLIED-ADJ-TEXT ' (condition adjusted)'
065300         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
065400     WRITE DIFF-PRINT-LINE.
065500 5300-EXIT.
065600     EXIT.
065700
065800 5900-WRITE-ERROR-LINES.
065900     MOVE SPACES TO DIFF-PRINT-LINE.
066000     MOVE 'Cannot show pricing due to error below:' TO
066100         DIFF-PRINT-LINE.
066200     WRITE DIFF-PRINT-LINE.
066300     MOVE SPACES TO DIFF-PRINT-LINE.
066400     STRING 'Cannot adjust price for: ' PRICE-ERROR-MESSAGE
066500         DELIMITED BY SIZE INTO DIFF-PRINT-LINE.
066600     WRITE DIFF-PRINT-LINE.
066700 5900-EXIT.
066800     EXIT.
066900
067000 9000-TERMINATE.
067100     CLOSE DIFF-REPORT.
067200 9000-EXIT.
067300     EXIT.

